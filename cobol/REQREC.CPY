000100******************************************************************
000200*                                                                *
000300*   REQREC  --  RESERVATION-REQUEST TRANSACTION RECORD LAYOUT    *
000400*                                                                *
000500*   ONE ENTRY PER INCOMING BOOKING REQUEST, PROCESSED BY RESVREG *
000600*   IN ARRIVAL ORDER -- NO SORT KEY BEYOND ARRIVAL ORDER.        *
000700*                                                                *
000800*   CHANGE LOG                                                  *
000900*   ---------------------------------------------------------   *
001000*   1987.03.02  RLP  REQ-4410  ORIGINAL LAYOUT.  REQ-DATE WAS    *
001100*                    PIC 9(6) YYMMDD AT THIS TIME.               *
001200*   1998.09.14  MSW  Y2K-0031  REQ-DATE EXPANDED FROM 9(6)       *
001300*                    YYMMDD TO 9(8) CCYYMMDD, REQ-DATE-GRP       *
001400*                    REDEFINE ADDED TO MATCH RESVREC.            *
001500*   2014.10.08  RLP  REQ-7411  ADDED PARTY SIZE, BOOKING         *
001600*                    CHANNEL, SUBMIT DATE/TIME AND SOURCE        *
001700*                    TERMINAL ID -- CARRIED THROUGH FROM THE     *
001800*                    CAPTURE SCREEN SO RESVREG CAN STAMP THE     *
001900*                    RESERVATION MASTER WITHOUT A SEPARATE       *
002000*                    LOOKUP.                                     *
002100*                                                                *
002200******************************************************************
002300 01  REQ-RECORD.
002400     05  REQ-DATE                     PIC 9(08).
002500     05  REQ-DATE-GRP REDEFINES REQ-DATE.
002600         10  REQ-DATE-CCYY                 PIC 9(04).
002700         10  REQ-DATE-MM                   PIC 9(02).
002800         10  REQ-DATE-DD                   PIC 9(02).
002900     05  REQ-TIME-ID                   PIC 9(09).
003000     05  REQ-THEME-ID                  PIC 9(09).
003100     05  REQ-MEMBER-ID                 PIC 9(09).
003200     05  REQ-PARTY-SIZE                PIC 9(02).
003300     05  REQ-CHANNEL-CD                PIC X(01).
003400         88  REQ-CHANNEL-WEB                VALUE 'W'.
003500         88  REQ-CHANNEL-PHONE              VALUE 'P'.
003600         88  REQ-CHANNEL-WALKIN             VALUE 'K'.
003700     05  REQ-SUBMIT-DATE               PIC 9(08).
003800     05  REQ-SUBMIT-TIME               PIC 9(06).
003900     05  REQ-SUBMIT-TIME-GRP REDEFINES REQ-SUBMIT-TIME.
004000         10  REQ-SUBMIT-HH                  PIC 99.
004100         10  REQ-SUBMIT-MM                  PIC 99.
004200         10  REQ-SUBMIT-SS                  PIC 99.
004300     05  REQ-SOURCE-TERM-ID            PIC X(08).
004400     05  FILLER                        PIC X(06).

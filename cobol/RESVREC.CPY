000100******************************************************************
000200*                                                                *
000300*   RESVREC  --  RESERVATION MASTER RECORD LAYOUT                *
000400*                                                                *
000500*   ONE ENTRY PER BOOKING/WAITING-LIST REQUEST AGAINST A         *
000600*   (DATE, TIME-SLOT, THEME) KEY.  RESV-ID IS THE SURROGATE KEY  *
000700*   AND DOUBLES AS THE "EARLIEST CREATED" ORDERING FOR QUEUE AND *
000800*   PROMOTION LOGIC -- LOWEST RESV-ID SHARING THE SAME DATE/TIME *
000900*   /THEME KEY IS ALWAYS THE NEXT ONE PROMOTED OUT OF WAITING.   *
001000*                                                                *
001100*   CHANGE LOG                                                  *
001200*   ---------------------------------------------------------   *
001300*   1987.03.02  RLP  REQ-4410  ORIGINAL LAYOUT.  RESV-DATE WAS   *
001400*                    PIC 9(6) YYMMDD AT THIS TIME.               *
001500*   1989.07.19  RLP  REQ-4604  ADDED RESV-STATUS 88-LEVELS       *
001600*                    (RESERVED/WAITING) -- PREVIOUSLY A RAW      *
001700*                    X(1) COMPARED LITERALLY IN EVERY CALLER.    *
001800*   1991.11.08  DKT  REQ-5177  WIDENED FILLER, EYECATCHER ADDED  *
001900*                    SO A BAD COPY/REDEFINE SHOWS UP ON A DUMP.  *
002000*   1998.09.14  MSW  Y2K-0031  RESV-DATE EXPANDED FROM 9(6)      *
002100*                    YYMMDD TO 9(8) CCYYMMDD FOR CENTURY         *
002200*                    ROLLOVER.  RESV-DATE-GRP REDEFINE ADDED TO  *
002300*                    AVOID SUBSTRING ARITHMETIC AT EVERY CALLER. *
002400*   2003.02.27  DKT  REQ-6602  CONFIRMED NO OTHER CENTURY-       *
002500*                    SENSITIVE FIELDS REMAIN IN THIS RECORD.     *
002600*   2014.10.08  RLP  REQ-7411  RECORD WIDENED TO CARRY PARTY     *
002700*                    SIZE, BOOKING CHANNEL, PRICE/DEPOSIT, AND   *
002800*                    CREATE/UPDATE AUDIT STAMPS -- FINANCE AND   *
002900*                    OPERATIONS WERE BOTH PULLING THIS DATA      *
003000*                    FROM SIDE FILES THAT DRIFTED OUT OF SYNC.   *
003100*   2014.10.08  RLP  REQ-7411  RESV-AUDIT-VIEW REDEFINE ADDED SO *
003200*                    THE NIGHTLY AUDIT EXTRACT CAN PULL THE      *
003300*                    CREATE/UPDATE STAMPS WITHOUT QUALIFYING     *
003400*                    EVERY OTHER FIELD IN THE RECORD.            *
003500*                                                                *
003600******************************************************************
003700 01  RESV-RECORD.
003800     05  RESV-EYECATCHER             PIC X(04)  VALUE 'RESV'.
003900         88  RESV-EYECATCHER-OK             VALUE 'RESV'.
004000     05  RESV-ID                      PIC 9(09).
004100     05  RESV-MEMBER-ID                PIC 9(09).
004200     05  RESV-DATE                     PIC 9(08).
004300     05  RESV-DATE-GRP REDEFINES RESV-DATE.
004400         10  RESV-DATE-CCYY                PIC 9(04).
004500         10  RESV-DATE-MM                  PIC 9(02).
004600         10  RESV-DATE-DD                  PIC 9(02).
004700     05  RESV-TIME-ID                  PIC 9(09).
004800     05  RESV-THEME-ID                 PIC 9(09).
004900     05  RESV-STATUS                   PIC X(01).
005000         88  RESV-STATUS-RESERVED           VALUE 'R'.
005100         88  RESV-STATUS-WAITING            VALUE 'W'.
005200     05  RESV-PARTY-SIZE               PIC 9(02).
005300     05  RESV-CHANNEL-CD               PIC X(01).
005400         88  RESV-CHANNEL-WEB               VALUE 'W'.
005500         88  RESV-CHANNEL-PHONE             VALUE 'P'.
005600         88  RESV-CHANNEL-WALKIN            VALUE 'K'.
005700     05  RESV-PRICE-AMT                PIC 9(05)V99.
005800     05  RESV-DEPOSIT-AMT              PIC 9(05)V99.
005900     05  RESV-DEPOSIT-PAID-SW          PIC X(01).
006000         88  RESV-DEPOSIT-PAID              VALUE 'Y'.
006100     05  RESV-CREATE-DATE              PIC 9(08).
006200     05  RESV-CREATE-USER              PIC X(08).
006300     05  RESV-LAST-UPD-DATE            PIC 9(08).
006400     05  RESV-LAST-UPD-USER            PIC X(08).
006500     05  RESV-CANCEL-REASON-CD         PIC X(02).
006600         88  RESV-CANCEL-BY-MEMBER          VALUE 'MC'.
006700         88  RESV-CANCEL-BY-OPS             VALUE 'OC'.
006800         88  RESV-CANCEL-NONE               VALUE '  '.
006900     05  RESV-PRINT-SW                 PIC X(01).
007000         88  RESV-PRINTED                   VALUE 'Y'.
007100     05  FILLER                        PIC X(20).
007200 01  RESV-AUDIT-VIEW REDEFINES RESV-RECORD.
007300     05  FILLER                        PIC X(67).
007400     05  RESV-AUD-CREATE-DATE          PIC 9(08).
007500     05  RESV-AUD-CREATE-USER          PIC X(08).
007600     05  RESV-AUD-UPDATE-DATE          PIC 9(08).
007700     05  RESV-AUD-UPDATE-USER          PIC X(08).
007800     05  FILLER                        PIC X(23).

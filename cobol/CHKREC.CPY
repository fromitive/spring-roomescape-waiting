000100******************************************************************
000200*                                                                *
000300*   CHKREC  --  CREDENTIAL-VERIFY TRANSACTION RECORD LAYOUT      *
000400*                                                                *
000500*   ONE ENTRY PER CREDENTIAL CHECK REQUESTED AGAINST THE MEMBER  *
000600*   MASTER.  USED ONLY BY MBRPWD -- NOT WRITTEN BACK ANYWHERE.   *
000700*                                                                *
000800*   CHANGE LOG                                                  *
000900*   ---------------------------------------------------------   *
001000*   1992.04.06  DKT  REQ-5340  ORIGINAL LAYOUT.                  *
001100*   2014.10.08  RLP  REQ-7411  ADDED REQUEST DATE/TIME, SOURCE   *
001200*                    CODE AND ATTEMPT SEQUENCE -- SECURITY       *
001300*                    WANTED A TIMESTAMP ON EVERY CHECK FOR THE   *
001400*                    LOGIN-ABUSE REPORT, NOT JUST THE COUNTS     *
001500*                    MBRPWD ALREADY TOTALS AT END OF RUN.        *
001600*                                                                *
001700******************************************************************
001800 01  CHK-RECORD.
001900     05  CHK-MEMBER-ID                PIC 9(09).
002000     05  CHK-PASS                      PIC X(64).
002100     05  CHK-SALT                      PIC X(32).
002200     05  CHK-REQUEST-DATE              PIC 9(08).
002300     05  CHK-REQUEST-TIME              PIC 9(06).
002400     05  CHK-REQUEST-TIME-GRP REDEFINES CHK-REQUEST-TIME.
002500         10  CHK-REQUEST-HH                PIC 99.
002600         10  CHK-REQUEST-MM                PIC 99.
002700         10  CHK-REQUEST-SS                PIC 99.
002800     05  CHK-SOURCE-CD                 PIC X(01).
002900         88  CHK-SOURCE-ONLINE                 VALUE 'O'.
003000         88  CHK-SOURCE-BATCH-RERUN            VALUE 'B'.
003100     05  CHK-ATTEMPT-SEQ               PIC S9(03) COMP.
003200     05  CHK-DEVICE-ID                PIC X(08).
003300     05  CHK-RETRY-IND                PIC X(01).
003400         88  CHK-RETRY-OF-PRIOR-FAIL           VALUE 'Y'.
003500     05  CHK-LAST-SUCCESS-DATE        PIC 9(08).
003600     05  CHK-LAST-SUCCESS-TIME        PIC 9(06).
003700     05  CHK-RESULT-CD                PIC X(01).
003800         88  CHK-RESULT-MATCHED                VALUE 'M'.
003900         88  CHK-RESULT-REJECTED               VALUE 'R'.
004000     05  FILLER                        PIC X(07).
004100 01  CHK-RECORD-AUDIT-VIEW REDEFINES CHK-RECORD.
004200     05  FILLER                        PIC X(131).
004300     05  CHK-AV-LAST-SUCCESS-DATE     PIC 9(08).
004400     05  CHK-AV-LAST-SUCCESS-TIME     PIC 9(06).
004500     05  CHK-AV-RESULT-CD             PIC X(01).
004600     05  FILLER                        PIC X(07).

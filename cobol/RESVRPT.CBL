000100******************************************************************
000200*                                                                *
000300*   RESVRPT  --  RESERVATION LISTING / REPORT PROGRAM           *
000400*                                                                *
000500*   ONE RUN, FOUR POSSIBLE REPORTS, SELECTED BY THE UPSI-0 AND  *
000600*   UPSI-1 OPERATOR SWITCHES ON THE RUN PARM --                  *
000700*       UPSI-0 OFF, UPSI-1 OFF  ==  ALL RESERVATIONS            *
000800*       UPSI-0 OFF, UPSI-1 ON   ==  ALL WAITING RESERVATIONS    *
000900*       UPSI-0 ON,  UPSI-1 OFF  ==  FILTERED BY THEME/MEMBER/    *
001000*                                   DATE RANGE (RPTCTL CARD)     *
001100*       UPSI-0 ON,  UPSI-1 ON   ==  ONE MEMBER'S RESERVATIONS,   *
001200*                                   WITH WAITING-QUEUE POSITION  *
001300*   ALL FOUR REPORTS ARE READ-ONLY AGAINST RESVFILE -- NOTHING   *
001400*   IS EVER REWRITTEN BY THIS PROGRAM.                          *
001500*                                                                *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  RESVRPT.
001900 AUTHOR.  PGRADYJ.
002000 INSTALLATION.  ESCAPE-ROOM DATA CENTER -- BATCH SECTION.
002100 DATE-WRITTEN.  03/14/88.
002200 DATE-COMPILED.
002300 SECURITY.  CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
002400******************************************************************
002500*                        CHANGE LOG                             *
002600*   ----------------------------------------------------------- *
002700*   1988.03.14  PGJ  REQ-4404  ORIGINAL PROGRAM -- ALL-RESERVA-  *
002800*                    TIONS LISTING ONLY.                        *
002900*   1989.07.21  RLP  REQ-4604  THEME-ID COLUMN ADDED TO REPORT   *
003000*                    LAYOUT.                                    *
003100*   1990.09.11  PGJ  REQ-5044  WAITING-ONLY LISTING ADDED AS A   *
003200*                    SECOND MODE, SELECTED BY UPSI-1.            *
003300*   1993.02.08  DKT  REQ-5388  FILTERED LISTING (THEME/MEMBER/   *
003400*                    DATE RANGE) ADDED AS A THIRD MODE, READ     *
003500*                    FROM THE RPTCTL CONTROL CARD.               *
003600*   1996.04.19  MSW  REQ-5931  PER-MEMBER LISTING WITH WAITING-  *
003700*                    QUEUE POSITION ADDED AS A FOURTH MODE.      *
003800*                    QUEUE POSITION COUNTS ALL EARLIER-ID        *
003900*                    RECORDS ON THE SAME SLOT, RESERVED OR       *
004000*                    WAITING, NOT JUST WAITING ONES.             *
004100*   1998.09.14  MSW  Y2K-0031  RESV-DATE AND RPTCTL DATE RANGE   *
004200*                    FIELDS EXPANDED FROM 9(6) YYMMDD TO 9(8)    *
004300*                    CCYYMMDD.                                   *
004400*   2003.02.27  DKT  REQ-6602  REPORT HEADING LINES STANDARDIZED *
004500*                    TO MATCH THE REST OF THE SUITE.             *
004600*   2014.10.08  RLP  REQ-7411  INLINE PARAGRAPH COMMENTARY ADDED  *
004700*                    THROUGHOUT -- AUDIT WANTED THE QUEUE-COUNT   *
004800*                    RULE IN Q015 EXPLAINED NEXT TO THE CODE, NOT *
004900*                    JUST IN THE 1996.04.19 CHANGE-LOG ENTRY.     *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-370.
005400 OBJECT-COMPUTER.  IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON STATUS IS WS-FILTER-BIT-ON
005800             OFF STATUS IS WS-FILTER-BIT-OFF
005900     UPSI-1 ON STATUS IS WS-WAITING-BIT-ON
006000             OFF STATUS IS WS-WAITING-BIT-OFF.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT RESV-FILE   ASSIGN TO RESVFILE
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-RESV-STATUS.
006600     SELECT CTL-FILE    ASSIGN TO RPTCTL
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-CTL-STATUS.
006900     SELECT RPT-FILE    ASSIGN TO RPTFILE
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-RPT-STATUS.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  RESV-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORDING MODE IS F.
007700     COPY RESVREC.
007800 FD  CTL-FILE
007900     LABEL RECORDS ARE STANDARD
008000     RECORDING MODE IS F.
008100 01  CTL-RECORD.
008200     05  CTL-THEME-ID             PIC 9(09).
008300     05  CTL-MEMBER-ID            PIC 9(09).
008400     05  CTL-DATE-FROM            PIC 9(08).
008500     05  CTL-DATE-FROM-GRP REDEFINES CTL-DATE-FROM.
008600         10  CTL-DATE-FROM-CCYY      PIC 9(04).
008700         10  CTL-DATE-FROM-MM        PIC 9(02).
008800         10  CTL-DATE-FROM-DD        PIC 9(02).
008900     05  CTL-DATE-TO              PIC 9(08).
009000     05  FILLER                   PIC X(06).
009100 FD  RPT-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F.
009400 01  RPT-LINE                     PIC X(132).
009500 WORKING-STORAGE SECTION.
009600 01  WS-FILE-STATUSES.
009700     05  WS-RESV-STATUS           PIC X(02).
009800     05  WS-CTL-STATUS            PIC X(02).
009900     05  WS-RPT-STATUS            PIC X(02).
010000     05  FILLER                   PIC X(02).
010100 01  WS-EOF-SWITCHES.
010200     05  WS-RESV-EOF-SW           PIC X(01) VALUE 'N'.
010300         88  WS-RESV-EOF                    VALUE 'Y'.
010400     05  FILLER                   PIC X(03).
010500 01  WS-RESV-TABLE.
010600     05  WS-RESV-TAB-CNT          PIC S9(05) COMP VALUE ZERO.
010700     05  WS-RESV-TAB-ENTRY OCCURS 20000 TIMES
010800                 INDEXED BY WS-RESV-TAB-IDX
010900                 INDEXED BY WS-CMP-IDX.
011000         10  WS-RESV-TAB-ID           PIC 9(09).
011100         10  WS-RESV-TAB-MEMBER       PIC 9(09).
011200         10  WS-RESV-TAB-DATE         PIC 9(08).
011300         10  WS-RESV-TAB-TIME-ID      PIC 9(09).
011400         10  WS-RESV-TAB-THEME-ID     PIC 9(09).
011500         10  WS-RESV-TAB-STATUS       PIC X(01).
011600         10  FILLER                   PIC X(03).
011700 01  WS-CTL-WORK.
011800     05  WS-FILTER-THEME-ID       PIC 9(09) COMP VALUE ZERO.
011900     05  WS-FILTER-MEMBER-ID      PIC 9(09) COMP VALUE ZERO.
012000     05  WS-FILTER-DATE-FROM      PIC 9(08) VALUE ZERO.
012100     05  WS-FILTER-DATE-TO        PIC 9(08) VALUE ZERO.
012200     05  WS-REPORT-MEMBER-ID      PIC 9(09) COMP VALUE ZERO.
012300     05  FILLER                   PIC X(02).
012400 01  WS-QUEUE-WORK.
012500     05  WS-WAIT-NUMBER           PIC S9(05) COMP VALUE ZERO.
012600     05  WS-EARLIER-CNT           PIC S9(05) COMP VALUE ZERO.
012700     05  FILLER                   PIC X(02).
012800 01  WS-RUN-COUNTERS.
012900     05  WS-RESV-READ-CNT         PIC S9(07) COMP VALUE ZERO.
013000     05  WS-LINES-WRITTEN-CNT     PIC S9(07) COMP VALUE ZERO.
013100     05  FILLER                   PIC S9(04) COMP VALUE ZERO.
013200 01  WS-RUN-COUNTERS-BYTES REDEFINES WS-RUN-COUNTERS PIC X(10).
013300 01  WS-HEADING-LINE-1.
013400     05  FILLER                   PIC X(30)
013500         VALUE 'RESVRPT - RESERVATION REPORT '.
013600     05  WS-HDG-MODE              PIC X(20) VALUE SPACES.
013700     05  FILLER                   PIC X(82) VALUE SPACES.
013800 01  WS-HEADING-LINE-2.
013900     05  FILLER                   PIC X(09) VALUE 'RES-ID'.
014000     05  FILLER                   PIC X(12) VALUE 'MEMBER-ID'.
014100     05  FILLER                   PIC X(11) VALUE 'RES-DATE'.
014200     05  FILLER                   PIC X(09) VALUE 'TIME-ID'.
014300     05  FILLER                   PIC X(10) VALUE 'THEME-ID'.
014400     05  FILLER                   PIC X(09) VALUE 'STATUS'.
014500     05  FILLER                   PIC X(08) VALUE 'WAIT-NO'.
014600     05  FILLER                   PIC X(64) VALUE SPACES.
014700 01  WS-DETAIL-LINE.
014800     05  WS-DTL-RES-ID            PIC ZZZZZZZZ9.
014900     05  FILLER                   PIC X(03) VALUE SPACES.
015000     05  WS-DTL-MEMBER-ID         PIC ZZZZZZZZ9.
015100     05  FILLER                   PIC X(03) VALUE SPACES.
015200     05  WS-DTL-DATE              PIC 9(08).
015300     05  WS-DTL-DATE-GRP REDEFINES WS-DTL-DATE.
015400         10  WS-DTL-DATE-CCYY     PIC 9(04).
015500         10  WS-DTL-DATE-MM       PIC 9(02).
015600         10  WS-DTL-DATE-DD       PIC 9(02).
015700     05  FILLER                   PIC X(03) VALUE SPACES.
015800     05  WS-DTL-TIME-ID           PIC ZZZZZZZZ9.
015900     05  FILLER                   PIC X(03) VALUE SPACES.
016000     05  WS-DTL-THEME-ID          PIC ZZZZZZZZ9.
016100     05  FILLER                   PIC X(03) VALUE SPACES.
016200     05  WS-DTL-STATUS            PIC X(01).
016300     05  FILLER                   PIC X(08) VALUE SPACES.
016400     05  WS-DTL-WAIT-NO           PIC ZZZZ9.
016500     05  FILLER                   PIC X(57) VALUE SPACES.
016600 PROCEDURE DIVISION.
016700*----------------------------------------------------------------*
016800*    ONE RUN PICKS EXACTLY ONE OF THE FOUR REPORT MODES BY       *
016900*    TESTING THE TWO UPSI SWITCHES -- SEE THE TOP BANNER FOR     *
017000*    WHAT EACH COMBINATION MEANS.  EVERY MODE SHARES THE SAME    *
017100*    HEADING/DETAIL-LINE MACHINERY BELOW, THEY ONLY DIFFER IN    *
017200*    WHICH TABLE ENTRIES GET WRITTEN.                            *
017300*----------------------------------------------------------------*
017400 PREMIERE SECTION.
017500 P010.
017600     PERFORM INITIALIZE-RUN.
017700     EVALUATE TRUE
017800         WHEN WS-FILTER-BIT-OFF AND WS-WAITING-BIT-OFF
017900             MOVE 'ALL RESERVATIONS' TO WS-HDG-MODE
018000             PERFORM ALL-LIST-RTN
018100         WHEN WS-FILTER-BIT-OFF AND WS-WAITING-BIT-ON
018200             MOVE 'ALL WAITING' TO WS-HDG-MODE
018300             PERFORM WAITING-LIST-RTN
018400         WHEN WS-FILTER-BIT-ON AND WS-WAITING-BIT-OFF
018500             MOVE 'FILTERED LIST' TO WS-HDG-MODE
018600             PERFORM FILTER-LIST-RTN
018700         WHEN OTHER
018800             MOVE 'MEMBER LIST' TO WS-HDG-MODE
018900             PERFORM MEMBER-LIST-RTN
019000     END-EVALUATE.
019100     PERFORM TERMINATE-RUN.
019200     GOBACK.
019300 P999.
019400     EXIT.
019500*----------------------------------------------------------------*
019600*    LOADS THE WHOLE RESERVATION MASTER INTO TABLE FIRST, THEN   *
019700*    READS THE ONE-RECORD RPTCTL CARD IF PRESENT -- A MISSING OR *
019800*    EMPTY RPTCTL IS NOT AN ERROR, THE FILTER FIELDS SIMPLY      *
019900*    STAY AT ZERO AND FILTER/MEMBER MODE WOULD JUST MATCH        *
020000*    NOTHING, WHICH IS WHY THE UPSI SWITCHES GATE THOSE MODES.   *
020100*----------------------------------------------------------------*
020200 INITIALIZE-RUN SECTION.
020300 I010.
020400     DISPLAY 'RESVRPT - RESERVATION REPORT RUN BEGINS'.
020500     OPEN INPUT RESV-FILE.
020600     IF WS-RESV-STATUS NOT = '00'
020700         DISPLAY 'RESVRPT - UNABLE TO OPEN RESVFILE'
020800         MOVE 16 TO RETURN-CODE
020900         GOBACK
021000     END-IF.
021100     PERFORM I020 UNTIL WS-RESV-EOF.
021200     CLOSE RESV-FILE.
021300     OPEN INPUT CTL-FILE.
021400     IF WS-CTL-STATUS = '00'
021500         READ CTL-FILE
021600             AT END
021700                 CONTINUE
021800             NOT AT END
021900                 MOVE CTL-THEME-ID TO WS-FILTER-THEME-ID
022000                 MOVE CTL-MEMBER-ID TO WS-FILTER-MEMBER-ID
022100                 MOVE CTL-MEMBER-ID TO WS-REPORT-MEMBER-ID
022200                 MOVE CTL-DATE-FROM TO WS-FILTER-DATE-FROM
022300                 MOVE CTL-DATE-TO TO WS-FILTER-DATE-TO
022400         END-READ
022500         CLOSE CTL-FILE
022600     END-IF.
022700     OPEN OUTPUT RPT-FILE.
022800     IF WS-RPT-STATUS NOT = '00'
022900         DISPLAY 'RESVRPT - UNABLE TO OPEN RPTFILE'
023000         MOVE 16 TO RETURN-CODE
023100         GOBACK
023200     END-IF.
023300 I999.
023400     EXIT.
023500 I020.
023600     READ RESV-FILE
023700         AT END
023800             SET WS-RESV-EOF TO TRUE
023900         NOT AT END
024000             ADD 1 TO WS-RESV-READ-CNT
024100             ADD 1 TO WS-RESV-TAB-CNT
024200             SET WS-RESV-TAB-IDX TO WS-RESV-TAB-CNT
024300             MOVE RESV-ID TO WS-RESV-TAB-ID (WS-RESV-TAB-IDX)
024400             MOVE RESV-MEMBER-ID TO
024500                 WS-RESV-TAB-MEMBER (WS-RESV-TAB-IDX)
024600             MOVE RESV-DATE TO WS-RESV-TAB-DATE (WS-RESV-TAB-IDX)
024700             MOVE RESV-TIME-ID TO
024800                 WS-RESV-TAB-TIME-ID (WS-RESV-TAB-IDX)
024900             MOVE RESV-THEME-ID TO
025000                 WS-RESV-TAB-THEME-ID (WS-RESV-TAB-IDX)
025100             MOVE RESV-STATUS TO
025200                 WS-RESV-TAB-STATUS (WS-RESV-TAB-IDX)
025300     END-READ.
025400*----------------------------------------------------------------*
025500*    MODE 1 -- EVERY RESERVATION ON FILE, NO FILTERING AT ALL.   *
025600*----------------------------------------------------------------*
025700 ALL-LIST-RTN SECTION.
025800 A010.
025900     PERFORM WRITE-HEADINGS.
026000     PERFORM A015 VARYING WS-RESV-TAB-IDX FROM 1 BY 1
026100             UNTIL WS-RESV-TAB-IDX > WS-RESV-TAB-CNT.
026200 A999.
026300     EXIT.
026400*----------------------------------------------------------------*
026500*    MODE 2 -- ONLY TABLE ENTRIES STILL STATUS WAITING.          *
026600*----------------------------------------------------------------*
026700 WAITING-LIST-RTN SECTION.
026800 G010.
026900     PERFORM WRITE-HEADINGS.
027000     PERFORM G015 VARYING WS-RESV-TAB-IDX FROM 1 BY 1
027100             UNTIL WS-RESV-TAB-IDX > WS-RESV-TAB-CNT.
027200 G999.
027300     EXIT.
027400*----------------------------------------------------------------*
027500*    MODE 3 -- THEME/MEMBER/DATE-RANGE FILTER FROM RPTCTL, ALL   *
027600*    FOUR CONDITIONS IN F015 BELOW HAVE TO HOLD TOGETHER.        *
027700*----------------------------------------------------------------*
027800 FILTER-LIST-RTN SECTION.
027900 F010.
028000     PERFORM WRITE-HEADINGS.
028100     PERFORM F015 VARYING WS-RESV-TAB-IDX FROM 1 BY 1
028200             UNTIL WS-RESV-TAB-IDX > WS-RESV-TAB-CNT.
028300 F999.
028400     EXIT.
028500*----------------------------------------------------------------*
028600*    MODE 4 -- ONE MEMBERS OWN RESERVATIONS, WITH A WAITING-   *
028700*    QUEUE POSITION COMPUTED FOR ANY ENTRY NOT YET RESERVED.     *
028800*----------------------------------------------------------------*
028900 MEMBER-LIST-RTN SECTION.
029000 N010.
029100     PERFORM WRITE-HEADINGS.
029200     PERFORM N015 VARYING WS-RESV-TAB-IDX FROM 1 BY 1
029300             UNTIL WS-RESV-TAB-IDX > WS-RESV-TAB-CNT.
029400 N999.
029500     EXIT.
029600*----------------------------------------------------------------*
029700*    THE QUEUE-POSITION RULE BEHIND THE 1996.04.19 CHANGE-LOG    *
029800*    ENTRY -- WAIT-NO IS ONE MORE THAN THE COUNT OF EARLIER-ID   *
029900*    TABLE ENTRIES ON THE SAME DATE/TIME-ID/THEME-ID SLOT,       *
030000*    COUNTING RESERVED ROWS JUST AS MUCH AS WAITING ONES -- A    *
030100*    MEMBERS POSITION IN LINE DEPENDS ON EVERYONE AHEAD OF THEM  *
030200*    ON THE SLOT, NOT JUST OTHER WAITERS.  Q015 BELOW DOES THE   *
030300*    ACTUAL COUNTING.                                            *
030400*----------------------------------------------------------------*
030500 COMPUTE-QUEUE-POSITION SECTION.
030600 Q010.
030700*        RESET BEFORE EVERY CALL -- THIS COUNTER IS SHARED
030800*        ACROSS ALL MEMBER-LIST-RTN ENTRIES PROCESSED THIS RUN.
030900     MOVE ZERO TO WS-EARLIER-CNT.
031000     PERFORM Q015 VARYING WS-CMP-IDX FROM 1 BY 1
031100             UNTIL WS-CMP-IDX > WS-RESV-TAB-CNT.
031200     COMPUTE WS-WAIT-NUMBER = WS-EARLIER-CNT + 1.
031300 Q999.
031400     EXIT.
031500*----------------------------------------------------------------*
031600*    SAME TWO-LINE HEADING FOR ALL FOUR MODES -- ONLY THE MODE   *
031700*    NAME IN WS-HDG-MODE CHANGES, STAMPED BY P010 ABOVE.         *
031800*----------------------------------------------------------------*
031900 WRITE-HEADINGS SECTION.
032000 H010.
032100     WRITE RPT-LINE FROM WS-HEADING-LINE-1.
032200     WRITE RPT-LINE FROM WS-HEADING-LINE-2.
032300     ADD 2 TO WS-LINES-WRITTEN-CNT.
032400 H999.
032500     EXIT.
032600*----------------------------------------------------------------*
032700*    MOVES ONE TABLE ENTRY INTO PRINT FORMAT AND WRITES IT --    *
032800*    WS-WAIT-NUMBER IS SET BY THE CALLER BEFORE THIS IS          *
032900*    PERFORMED, EITHER TO ZERO OR TO A COMPUTED QUEUE POSITION.  *
033000*----------------------------------------------------------------*
033100 WRITE-DETAIL-LINE SECTION.
033200 D010.
033300     MOVE WS-RESV-TAB-ID (WS-RESV-TAB-IDX) TO WS-DTL-RES-ID.
033400     MOVE WS-RESV-TAB-MEMBER (WS-RESV-TAB-IDX) TO
033500         WS-DTL-MEMBER-ID.
033600     MOVE WS-RESV-TAB-DATE (WS-RESV-TAB-IDX) TO WS-DTL-DATE.
033700     MOVE WS-RESV-TAB-TIME-ID (WS-RESV-TAB-IDX) TO
033800         WS-DTL-TIME-ID.
033900     MOVE WS-RESV-TAB-THEME-ID (WS-RESV-TAB-IDX) TO
034000         WS-DTL-THEME-ID.
034100     MOVE WS-RESV-TAB-STATUS (WS-RESV-TAB-IDX) TO WS-DTL-STATUS.
034200     MOVE WS-WAIT-NUMBER TO WS-DTL-WAIT-NO.
034300     WRITE RPT-LINE FROM WS-DETAIL-LINE.
034400     ADD 1 TO WS-LINES-WRITTEN-CNT.
034500 D999.
034600     EXIT.
034700*----------------------------------------------------------------*
034800*    CLOSES THE REPORT FILE AND PRINTS THE RUN TOTALS -- THIS    *
034900*    PROGRAM NEVER TOUCHES RESVFILE AGAIN AFTER I010S LOAD.     *
035000*----------------------------------------------------------------*
035100 TERMINATE-RUN SECTION.
035200 T010.
035300     CLOSE RPT-FILE.
035400     DISPLAY 'RESVRPT - RESERVATIONS READ = ' WS-RESV-READ-CNT.
035500     DISPLAY 'RESVRPT - REPORT LINES WRITTEN = '
035600         WS-LINES-WRITTEN-CNT.
035700     DISPLAY 'RESVRPT - RESERVATION REPORT RUN ENDS'.
035800 T999.
035900     EXIT.
036000*----------------------------------------------------------------*
036100*    THE PERFORM-VARYING TARGETS FOR ALL FOUR LIST MODES PLUS    *
036200*    THE QUEUE-POSITION COUNTER, GROUPED TOGETHER SINCE NONE OF  *
036300*    THEM DO ANY FILE I-O OF THEIR OWN.                          *
036400*----------------------------------------------------------------*
036500 TABLE-SCAN-PARAGRAPHS SECTION.
036600 A015.
036700     MOVE ZERO TO WS-WAIT-NUMBER.
036800     PERFORM WRITE-DETAIL-LINE.
036900 A015-EXIT.
037000     EXIT.
037100 G015.
037200     IF WS-RESV-TAB-STATUS (WS-RESV-TAB-IDX) = 'W'
037300         MOVE ZERO TO WS-WAIT-NUMBER
037400         PERFORM WRITE-DETAIL-LINE
037500     END-IF.
037600 G015-EXIT.
037700     EXIT.
037800 F015.
037900     IF WS-RESV-TAB-THEME-ID (WS-RESV-TAB-IDX) =
038000         WS-FILTER-THEME-ID
038100         AND WS-RESV-TAB-MEMBER (WS-RESV-TAB-IDX) =
038200            WS-FILTER-MEMBER-ID
038300         AND WS-RESV-TAB-DATE (WS-RESV-TAB-IDX) NOT <
038400            WS-FILTER-DATE-FROM
038500         AND WS-RESV-TAB-DATE (WS-RESV-TAB-IDX) NOT >
038600            WS-FILTER-DATE-TO
038700         MOVE ZERO TO WS-WAIT-NUMBER
038800         PERFORM WRITE-DETAIL-LINE
038900     END-IF.
039000 F015-EXIT.
039100     EXIT.
039200 N015.
039300     IF WS-RESV-TAB-MEMBER (WS-RESV-TAB-IDX) =
039400         WS-REPORT-MEMBER-ID
039500         IF WS-RESV-TAB-STATUS (WS-RESV-TAB-IDX) = 'R'
039600             MOVE ZERO TO WS-WAIT-NUMBER
039700         ELSE
039800             PERFORM COMPUTE-QUEUE-POSITION
039900         END-IF
040000         PERFORM WRITE-DETAIL-LINE
040100     END-IF.
040200 N015-EXIT.
040300     EXIT.
040400*        Q015 IS THE QUEUE-COUNT TEST THE 2014.10.08 REQ-7411
040500*        AUDIT WANTED EXPLAINED NEXT TO THE CODE -- AN EARLIER
040600*        TABLE ENTRY (LOWER SUBSCRIPT, NOT LOWER RES-ID) COUNTS
040700*        WHEN IT SHARES THE SAME SLOT, REGARDLESS OF WHETHER IT
040800*        IS ITSELF RESERVED OR WAITING.
040900 Q015.
041000     IF WS-CMP-IDX < WS-RESV-TAB-IDX
041100         AND WS-RESV-TAB-DATE (WS-CMP-IDX) =
041200             WS-RESV-TAB-DATE (WS-RESV-TAB-IDX)
041300         AND WS-RESV-TAB-TIME-ID (WS-CMP-IDX) =
041400             WS-RESV-TAB-TIME-ID (WS-RESV-TAB-IDX)
041500         AND WS-RESV-TAB-THEME-ID (WS-CMP-IDX) =
041600             WS-RESV-TAB-THEME-ID (WS-RESV-TAB-IDX)
041700         ADD 1 TO WS-EARLIER-CNT
041800     END-IF.
041900 Q015-EXIT.
042000     EXIT.

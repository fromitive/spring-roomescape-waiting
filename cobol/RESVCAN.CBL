000100******************************************************************
000200*                                                                *
000300*   RESVCAN  --  RESERVED-RESERVATION CANCELLATION AND          *
000400*                WAITING-QUEUE PROMOTION                       *
000500*                                                                *
000600*   READS THE CANCEL-REQUEST FILE (CANFILE) -- ONE RES-ID PER   *
000700*   RECORD -- AND FOR EACH, LOCATES THE RESERVATION.  IF THE    *
000800*   RESERVATION IS STATUS RESERVED, THE EARLIEST WAITING        *
000900*   RESERVATION SHARING THE SAME DATE/TIME-ID/THEME-ID KEY IS   *
001000*   PROMOTED TO RESERVED BEFORE THE CANCELLED RECORD IS REMOVED *
001100*   FROM RESVFILE.  IF THE RESERVATION IS STATUS WAITING, OR IS *
001200*   NOT FOUND AT ALL, THE REQUEST IS A SILENT NO-OP -- THIS IS  *
001300*   THE UNGUARDED CANCEL ENTRY POINT; SEE RESVCWD FOR THE       *
001400*   OWNERSHIP-CHECKED WAITING-CANCEL ENTRY POINT.               *
001500*                                                                *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  RESVCAN.
001900 AUTHOR.  OGRADYJ.
002000 INSTALLATION.  ESCAPE-ROOM DATA CENTER -- BATCH SECTION.
002100 DATE-WRITTEN.  03/14/88.
002200 DATE-COMPILED.
002300 SECURITY.  CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
002400******************************************************************
002500*                        CHANGE LOG                             *
002600*   ----------------------------------------------------------- *
002700*   1988.03.14  OGJ  REQ-4403  ORIGINAL PROGRAM.  STRAIGHT       *
002800*                    DELETE -- NO PROMOTION LOGIC THIS RELEASE.  *
002900*   1990.06.02  RLP  REQ-4988  PROMOTION OF THE OLDEST WAITING   *
003000*                    RESERVATION ADDED FOLLOWING OPERATIONS      *
003100*                    COMPLAINT THAT CANCELLED SLOTS SAT EMPTY.  *
003200*   1991.11.09  DKT  REQ-5177  EYECATCHER CHECK ADDED.           *
003300*   1994.05.03  DKT  REQ-5591  PROMOTION NOW SELECTS THE LOWEST  *
003400*                    RES-ID AMONG WAITING CANDIDATES RATHER THAN *
003500*                    THE FIRST ONE PHYSICALLY ENCOUNTERED --     *
003600*                    RESVFILE IS NOT GUARANTEED ID-ASCENDING     *
003700*                    AFTER A REORG.                              *
003800*   1998.09.14  MSW  Y2K-0031  RESV-DATE EXPANDED FROM 9(6)      *
003900*                    YYMMDD TO 9(8) CCYYMMDD.  KEY COMPARE IN    *
004000*                    C020 UPDATED ACCORDINGLY.                  *
004100*   2003.02.27  DKT  REQ-6602  REJECT/NO-OP MESSAGES STANDARDIZED*
004200*                    TO MATCH RESVREG AND RESVCWD.               *
004300*   2011.08.19  RLP  REQ-7204  TABLE-SIZE LIMIT AND NO-OP WARNING*
004400*                    THRESHOLD PULLED OUT AS STANDALONE 77-LEVEL *
004500*                    ITEMS RATHER THAN BURIED IN A GROUP -- OPS   *
004600*                    WANTED THEM VISIBLE FOR A QUICK PATCH IF A   *
004700*                    FUTURE RELEASE RAISES THE BATCH VOLUME.      *
004800*   2014.10.08  RLP  REQ-7411  INLINE PARAGRAPH COMMENTARY ADDED  *
004900*                    THROUGHOUT -- AUDIT FOUND THIS PROGRAM HARD  *
005000*                    TO HAND OFF BECAUSE THE PROMOTION KEY MATCH  *
005100*                    AND THE OWNERSHIP SEARCH ONLY HAD EXPLANATION*
005200*                    IN THE TOP BANNER, NOT NEXT TO C025 AND F015.*
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-370.
005700 OBJECT-COMPUTER.  IBM-370.
005800 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CAN-FILE    ASSIGN TO CANFILE
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-CAN-STATUS.
006400     SELECT RESV-FILE   ASSIGN TO RESVFILE
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-RESV-STATUS.
006700     SELECT RESV-OUT    ASSIGN TO RESVOUT
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-RESVOUT-STATUS.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  CAN-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F.
007500 01  CAN-RECORD.
007600     05  CAN-RES-ID               PIC 9(09).
007700     05  FILLER                   PIC X(11).
007800 FD  RESV-FILE
007900     LABEL RECORDS ARE STANDARD
008000     RECORDING MODE IS F.
008100     COPY RESVREC.
008200 FD  RESV-OUT
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F.
008500 01  RESV-OUT-RECORD.
008600     05  RESV-OUT-EYECATCHER      PIC X(04).
008700     05  RESV-OUT-ID              PIC 9(09).
008800     05  RESV-OUT-MEMBER-ID       PIC 9(09).
008900     05  RESV-OUT-DATE            PIC 9(08).
009000     05  RESV-OUT-TIME-ID         PIC 9(09).
009100     05  RESV-OUT-THEME-ID        PIC 9(09).
009200     05  RESV-OUT-STATUS          PIC X(01).
009300     05  FILLER                   PIC X(39).
009400 01  RESV-OUT-DATE-VIEW REDEFINES RESV-OUT-RECORD.
009500     05  FILLER                   PIC X(30).
009600     05  RESV-OUT-DATE-CCYY       PIC 9(04).
009700     05  RESV-OUT-DATE-MMDD       PIC 9(04).
009800     05  FILLER                   PIC X(50).
009900 WORKING-STORAGE SECTION.
010000 77  WS-RESV-TAB-LIMIT            PIC S9(05) COMP VALUE 20000.
010100 77  WS-NOOP-WARN-THRESHOLD       PIC 9(05)      VALUE 00500.
010200 01  WS-FILE-STATUSES.
010300     05  WS-CAN-STATUS            PIC X(02).
010400     05  WS-RESV-STATUS           PIC X(02).
010500     05  WS-RESVOUT-STATUS        PIC X(02).
010600     05  FILLER                   PIC X(02).
010700 01  WS-EOF-SWITCHES.
010800     05  WS-CAN-EOF-SW            PIC X(01) VALUE 'N'.
010900         88  WS-CAN-EOF                     VALUE 'Y'.
011000     05  WS-RESV-EOF-SW           PIC X(01) VALUE 'N'.
011100         88  WS-RESV-EOF                    VALUE 'Y'.
011200     05  FILLER                   PIC X(02).
011300 01  WS-RESV-TABLE.
011400     05  WS-RESV-TAB-CNT          PIC S9(05) COMP VALUE ZERO.
011500     05  WS-RESV-TAB-ENTRY OCCURS 20000 TIMES
011600                 INDEXED BY WS-RESV-TAB-IDX
011700                 INDEXED BY WS-PROMOTE-IDX.
011800         10  WS-RESV-TAB-ID           PIC 9(09).
011900         10  WS-RESV-TAB-MEMBER       PIC 9(09).
012000         10  WS-RESV-TAB-DATE         PIC 9(08).
012100         10  WS-RESV-TAB-TIME-ID      PIC 9(09).
012200         10  WS-RESV-TAB-THEME-ID     PIC 9(09).
012300         10  WS-RESV-TAB-STATUS       PIC X(01).
012400         10  WS-RESV-TAB-DELETE-SW    PIC X(01) VALUE 'N'.
012500             88  WS-RESV-TAB-DELETED        VALUE 'Y'.
012600         10  FILLER                   PIC X(02).
012700 01  WS-CANCEL-WORK.
012800     05  WS-TARGET-RES-ID         PIC 9(09) COMP VALUE ZERO.
012900     05  WS-TARGET-TAB-IDX        PIC S9(05) COMP VALUE ZERO.
013000     05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
013100         88  WS-TARGET-FOUND               VALUE 'Y'.
013200     05  WS-PROMOTE-TAB-IDX       PIC S9(05) COMP VALUE ZERO.
013300     05  WS-LOWEST-WAIT-ID        PIC 9(09) COMP VALUE ZERO.
013400     05  FILLER                   PIC X(02).
013500 01  WS-CANCEL-WORK-BYTES REDEFINES WS-CANCEL-WORK PIC X(15).
013600 01  WS-RUN-COUNTERS.
013700     05  WS-CAN-READ-CNT          PIC S9(07) COMP VALUE ZERO.
013800     05  WS-CANCEL-CNT            PIC S9(07) COMP VALUE ZERO.
013900     05  WS-PROMOTE-CNT           PIC S9(07) COMP VALUE ZERO.
014000     05  WS-NOOP-CNT              PIC S9(07) COMP VALUE ZERO.
014100     05  FILLER                   PIC S9(04) COMP VALUE ZERO.
014200 01  WS-RUN-COUNTERS-BYTES REDEFINES WS-RUN-COUNTERS PIC X(18).
014300 01  WS-MSG-AREA                  PIC X(80) VALUE SPACES.
014400 PROCEDURE DIVISION.
014500*----------------------------------------------------------------*
014600*    PREMIERE SECTION IS THE WHOLE RUN IN THREE STEPS --         *
014700*    LOAD THE RESERVATION MASTER INTO TABLE, WORK THE CANCEL-    *
014800*    REQUEST FILE AGAINST IT, THEN SPILL THE TABLE BACK OUT TO   *
014900*    RESVOUT.  THE TABLE IS THE ONLY COPY OF THE MASTER TOUCHED  *
015000*    DURING THE RUN -- RESVFILE ITSELF IS NEVER REWRITTEN.       *
015100*----------------------------------------------------------------*
015200 PREMIERE SECTION.
015300 P010.
015400     PERFORM INITIALIZE-RUN.
015500     PERFORM PROCESS-CANCEL-FILE
015600         UNTIL WS-CAN-EOF.
015700     PERFORM TERMINATE-RUN.
015800     GOBACK.
015900 P999.
016000     EXIT.
016100*----------------------------------------------------------------*
016200*    OPENS RESVFILE FIRST AND LOADS EVERY RESERVATION INTO THE   *
016300*    WORKING TABLE BEFORE THE CANCEL-REQUEST FILE IS EVEN        *
016400*    OPENED -- THE TABLE HAS TO BE COMPLETE BEFORE C020 CAN GO   *
016500*    LOOKING FOR A PROMOTION CANDIDATE BY KEY MATCH.             *
016600*----------------------------------------------------------------*
016700 INITIALIZE-RUN SECTION.
016800 I010.
016900     DISPLAY 'RESVCAN - CANCELLATION/PROMOTION RUN BEGINS'.
017000     OPEN INPUT RESV-FILE.
017100     IF WS-RESV-STATUS NOT = '00'
017200         DISPLAY 'RESVCAN - UNABLE TO OPEN RESVFILE'
017300         MOVE 16 TO RETURN-CODE
017400         GOBACK
017500     END-IF.
017600     PERFORM I020 UNTIL WS-RESV-EOF.
017700     CLOSE RESV-FILE.
017800     OPEN INPUT CAN-FILE.
017900     IF WS-CAN-STATUS NOT = '00'
018000         DISPLAY 'RESVCAN - UNABLE TO OPEN CANFILE'
018100         MOVE 16 TO RETURN-CODE
018200         GOBACK
018300     END-IF.
018400 I999.
018500     EXIT.
018600 I020.
018700     READ RESV-FILE
018800         AT END
018900             SET WS-RESV-EOF TO TRUE
019000         NOT AT END
019100             IF WS-RESV-TAB-CNT NOT < WS-RESV-TAB-LIMIT
019200                 DISPLAY 'RESVCAN - RESVFILE EXCEEDS TABLE LIMIT'
019300                 MOVE 16 TO RETURN-CODE
019400                 GOBACK
019500             END-IF
019600             ADD 1 TO WS-RESV-TAB-CNT
019700             SET WS-RESV-TAB-IDX TO WS-RESV-TAB-CNT
019800             MOVE RESV-ID TO WS-RESV-TAB-ID (WS-RESV-TAB-IDX)
019900             MOVE RESV-MEMBER-ID TO
020000                 WS-RESV-TAB-MEMBER (WS-RESV-TAB-IDX)
020100             MOVE RESV-DATE TO WS-RESV-TAB-DATE (WS-RESV-TAB-IDX)
020200             MOVE RESV-TIME-ID TO
020300                 WS-RESV-TAB-TIME-ID (WS-RESV-TAB-IDX)
020400             MOVE RESV-THEME-ID TO
020500                 WS-RESV-TAB-THEME-ID (WS-RESV-TAB-IDX)
020600             MOVE RESV-STATUS TO
020700                 WS-RESV-TAB-STATUS (WS-RESV-TAB-IDX)
020800     END-READ.
020900*----------------------------------------------------------------*
021000*    ONE CANFILE RECORD IS ONE CANCEL REQUEST -- DRIVE THE       *
021100*    CANCEL/PROMOTE LOGIC ONCE PER RECORD READ.                  *
021200*----------------------------------------------------------------*
021300 PROCESS-CANCEL-FILE SECTION.
021400 C010.
021500     READ CAN-FILE
021600         AT END
021700             SET WS-CAN-EOF TO TRUE
021800         NOT AT END
021900             ADD 1 TO WS-CAN-READ-CNT
022000             MOVE CAN-RES-ID TO WS-TARGET-RES-ID
022100             PERFORM CANCEL-RESERVATION
022200     END-READ.
022300 C999.
022400     EXIT.
022500*----------------------------------------------------------------*
022600*    LOOKS UP THE TARGET RESERVATION IN THE TABLE (C025), THEN   *
022700*    APPLIES THE BUSINESS RULE -- A WAITING RESERVATION OR ONE   *
022800*    NOT FOUND AT ALL IS A SILENT NO-OP, ONLY A RESERVED ROW IS  *
022900*    ACTUALLY CANCELLED.  A SUCCESSFUL CANCEL ALWAYS TRIES TO    *
023000*    PROMOTE THE OLDEST MATCHING WAITING RESERVATION BEFORE THE  *
023100*    CANCELLED ROW IS MARKED DELETED IN TABLE.                   *
023200*----------------------------------------------------------------*
023300 CANCEL-RESERVATION SECTION.
023400 C020.
023500*        RESET THE SEARCH SWITCHES BEFORE EVERY CANCEL REQUEST --
023600*        THESE ARE REUSED FROM THE PRIOR ITERATION OF C010.
023700     SET WS-FOUND-SW TO 'N'.
023800     MOVE ZERO TO WS-TARGET-TAB-IDX.
023900     PERFORM C025 VARYING WS-RESV-TAB-IDX FROM 1 BY 1
024000             UNTIL WS-RESV-TAB-IDX > WS-RESV-TAB-CNT.
024100     IF NOT WS-TARGET-FOUND
024200         ADD 1 TO WS-NOOP-CNT
024300         DISPLAY 'RESVCAN - NO-OP - RESERVATION NOT FOUND'
024400         GO TO C999-LOCAL
024500     END-IF.
024600     IF WS-RESV-TAB-STATUS (WS-TARGET-TAB-IDX) NOT = 'R'
024700         ADD 1 TO WS-NOOP-CNT
024800         DISPLAY 'RESVCAN - NO-OP - RESERVATION IS NOT RESERVED'
024900         GO TO C999-LOCAL
025000     END-IF.
025100*        ONLY REACHED WHEN THE TARGET RESERVATION IS CONFIRMED
025200*        RESERVED -- A WAITING CANCEL NEVER FREES A SLOT, SO NO
025300*        PROMOTION SEARCH IS NEEDED FOR THAT CASE.
025400     PERFORM FIND-PROMOTION-CANDIDATE.
025500     IF WS-LOWEST-WAIT-ID NOT = ZERO
025600         SET WS-RESV-TAB-STATUS (WS-PROMOTE-TAB-IDX) TO 'R'
025700         ADD 1 TO WS-PROMOTE-CNT
025800         MOVE SPACES TO WS-MSG-AREA
025900         STRING 'RESVCAN - RESERVATION ' WS-LOWEST-WAIT-ID
026000             ' PROMOTED TO RESERVED' DELIMITED BY SIZE
026100             INTO WS-MSG-AREA
026200         DISPLAY WS-MSG-AREA
026300     END-IF.
026400     SET WS-RESV-TAB-DELETED (WS-TARGET-TAB-IDX) TO TRUE.
026500     ADD 1 TO WS-CANCEL-CNT.
026600     MOVE SPACES TO WS-MSG-AREA.
026700     STRING 'RESVCAN - RESERVATION ' WS-TARGET-RES-ID
026800         ' CANCELLED' DELIMITED BY SIZE INTO WS-MSG-AREA.
026900     DISPLAY WS-MSG-AREA.
027000 C999-LOCAL.
027100     EXIT.
027200*----------------------------------------------------------------*
027300*    SCANS THE WHOLE TABLE LOOKING FOR THE LOWEST RES-ID AMONG   *
027400*    WAITING RESERVATIONS SHARING THE CANCELLED ROWS DATE,     *
027500*    TIME-ID AND THEME-ID -- THAT IS THE RESERVATION THAT HAS    *
027600*    BEEN WAITING LONGEST FOR THIS EXACT SLOT.  THE COMPARE IS   *
027700*    DONE IN F015 BELOW, ONE TABLE ENTRY AT A TIME.              *
027800*----------------------------------------------------------------*
027900 FIND-PROMOTION-CANDIDATE SECTION.
028000 F010.
028100     MOVE ZERO TO WS-LOWEST-WAIT-ID.
028200     MOVE ZERO TO WS-PROMOTE-TAB-IDX.
028300     PERFORM F015 VARYING WS-PROMOTE-IDX FROM 1 BY 1
028400             UNTIL WS-PROMOTE-IDX > WS-RESV-TAB-CNT.
028500 F999.
028600     EXIT.
028700*----------------------------------------------------------------*
028800*    SPILLS THE UPDATED TABLE BACK OUT TO RESVOUT AND PRINTS     *
028900*    THE RUN TOTALS OPERATIONS WANTS ON THE JOB LOG.             *
029000*----------------------------------------------------------------*
029100 TERMINATE-RUN SECTION.
029200 T010.
029300     CLOSE CAN-FILE.
029400     PERFORM REWRITE-RESERVATION-MASTER.
029500     DISPLAY 'RESVCAN - CANCEL REQUESTS READ = ' WS-CAN-READ-CNT.
029600     DISPLAY 'RESVCAN - RESERVATIONS CANCELLED = ' WS-CANCEL-CNT.
029700     DISPLAY 'RESVCAN - RESERVATIONS PROMOTED = ' WS-PROMOTE-CNT.
029800     DISPLAY 'RESVCAN - NO-OP REQUESTS = ' WS-NOOP-CNT.
029900*        OPERATIONS ASKED FOR A WARNING WHEN NO-OP VOLUME LOOKS
030000*        HIGH -- USUALLY A SIGN THE UPSTREAM CAPTURE SCREEN IS
030100*        SENDING STALE RES-IDS.
030200     IF WS-NOOP-CNT NOT < WS-NOOP-WARN-THRESHOLD
030300         DISPLAY 'RESVCAN - WARNING - NO-OP COUNT EXCEEDS '
030400             WS-NOOP-WARN-THRESHOLD
030500     END-IF.
030600     DISPLAY 'RESVCAN - CANCELLATION/PROMOTION RUN ENDS'.
030700 T999.
030800     EXIT.
030900*----------------------------------------------------------------*
031000*    ONE OUTPUT RECORD PER SURVIVING TABLE ENTRY -- ANY ENTRY    *
031100*    MARKED DELETED BY C020 IS DROPPED HERE RATHER THAN WRITTEN. *
031200*----------------------------------------------------------------*
031300 REWRITE-RESERVATION-MASTER SECTION.
031400 M010.
031500*        RESVOUT IS ALWAYS OPENED FRESH -- THIS PROGRAM NEVER
031600*        APPENDS, IT REPLACES THE MASTER WHOLESALE EACH RUN.
031700     OPEN OUTPUT RESV-OUT.
031800     IF WS-RESVOUT-STATUS NOT = '00'
031900         DISPLAY 'RESVCAN - UNABLE TO OPEN RESVOUT'
032000         MOVE 16 TO RETURN-CODE
032100         GOBACK
032200     END-IF.
032300     PERFORM M015 VARYING WS-RESV-TAB-IDX FROM 1 BY 1
032400             UNTIL WS-RESV-TAB-IDX > WS-RESV-TAB-CNT.
032500     CLOSE RESV-OUT.
032600 M999.
032700     EXIT.
032800*----------------------------------------------------------------*
032900*    THE TWO PERFORM-VARYING TARGETS USED BY C020 AND F010 --    *
033000*    KEPT TOGETHER SINCE BOTH ARE PURE TABLE-SEARCH LOGIC WITH   *
033100*    NO FILE I-O OF THEIR OWN.                                   *
033200*----------------------------------------------------------------*
033300 TABLE-SCAN-PARAGRAPHS SECTION.
033400*        C025 IS THE TABLE-SEARCH BODY FOR C020'S PERFORM
033500*        VARYING -- MATCH ON RES-ID AND SKIP ANY ENTRY ALREADY
033600*        MARKED DELETED BY AN EARLIER CANCEL REQUEST THIS RUN.
033700 C025.
033800     IF WS-RESV-TAB-ID (WS-RESV-TAB-IDX) = WS-TARGET-RES-ID
033900         AND NOT WS-RESV-TAB-DELETED (WS-RESV-TAB-IDX)
034000         SET WS-TARGET-FOUND TO TRUE
034100         SET WS-TARGET-TAB-IDX TO WS-RESV-TAB-IDX
034200     END-IF.
034300 C025-EXIT.
034400     EXIT.
034500*        F015 IS THE OCCUPANCY/CANDIDATE TEST -- A TABLE ENTRY
034600*        QUALIFIES ONLY IF IT IS STILL WAITING AND SHARES THE
034700*        SAME DATE, TIME-ID AND THEME-ID AS THE SLOT JUST
034800*        FREED.  AMONG QUALIFIERS WE KEEP THE LOWEST RES-ID SEEN
034900*        SO FAR, WHICH IS THE LONGEST-WAITING CANDIDATE.
035000 F015.
035100     IF NOT WS-RESV-TAB-DELETED (WS-PROMOTE-IDX)
035200         AND WS-RESV-TAB-STATUS (WS-PROMOTE-IDX) = 'W'
035300         AND WS-RESV-TAB-DATE (WS-PROMOTE-IDX) =
035400             WS-RESV-TAB-DATE (WS-TARGET-TAB-IDX)
035500         AND WS-RESV-TAB-TIME-ID (WS-PROMOTE-IDX) =
035600             WS-RESV-TAB-TIME-ID (WS-TARGET-TAB-IDX)
035700         AND WS-RESV-TAB-THEME-ID (WS-PROMOTE-IDX) =
035800             WS-RESV-TAB-THEME-ID (WS-TARGET-TAB-IDX)
035900         IF WS-LOWEST-WAIT-ID = ZERO
036000             OR WS-RESV-TAB-ID (WS-PROMOTE-IDX) <
036100                WS-LOWEST-WAIT-ID
036200             MOVE WS-RESV-TAB-ID (WS-PROMOTE-IDX) TO
036300                 WS-LOWEST-WAIT-ID
036400             SET WS-PROMOTE-TAB-IDX TO WS-PROMOTE-IDX
036500         END-IF
036600     END-IF.
036700 F015-EXIT.
036800     EXIT.
036900 M015.
037000     IF NOT WS-RESV-TAB-DELETED (WS-RESV-TAB-IDX)
037100         MOVE SPACES TO RESV-OUT-RECORD
037200         MOVE 'RESV' TO RESV-OUT-EYECATCHER
037300         MOVE WS-RESV-TAB-ID (WS-RESV-TAB-IDX) TO RESV-OUT-ID
037400         MOVE WS-RESV-TAB-MEMBER (WS-RESV-TAB-IDX) TO
037500             RESV-OUT-MEMBER-ID
037600         MOVE WS-RESV-TAB-DATE (WS-RESV-TAB-IDX) TO
037700             RESV-OUT-DATE
037800         MOVE WS-RESV-TAB-TIME-ID (WS-RESV-TAB-IDX) TO
037900             RESV-OUT-TIME-ID
038000         MOVE WS-RESV-TAB-THEME-ID (WS-RESV-TAB-IDX) TO
038100             RESV-OUT-THEME-ID
038200         MOVE WS-RESV-TAB-STATUS (WS-RESV-TAB-IDX) TO
038300             RESV-OUT-STATUS
038400         WRITE RESV-OUT-RECORD
038500     END-IF.
038600 M015-EXIT.
038700     EXIT.

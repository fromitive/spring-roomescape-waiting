000100******************************************************************
000200*                                                                *
000300*   TIMEREC  --  TIME-SLOT REFERENCE MASTER RECORD LAYOUT        *
000400*                                                                *
000500*   ONE ENTRY PER BOOKABLE TIME SLOT.  READ-ONLY FROM THE        *
000600*   REGISTRATION/REPORTING PROGRAMS -- MAINTAINED BY A SEPARATE  *
000700*   ROOM-SCHEDULING SUBSYSTEM NOT IN THIS PACKAGE.               *
000800*                                                                *
000900*   CHANGE LOG                                                  *
001000*   ---------------------------------------------------------   *
001100*   1987.03.02  RLP  REQ-4410  ORIGINAL LAYOUT.                  *
001200*   1991.11.08  DKT  REQ-5177  EYECATCHER ADDED, FILLER WIDENED. *
001300*   1998.09.14  MSW  Y2K-0031  REVIEWED -- TIME-START-AT IS A    *
001400*                    4-DIGIT CLOCK TIME, NO YEAR COMPONENT, NO   *
001500*                    CHANGE REQUIRED.                            *
001600*   2014.10.08  RLP  REQ-7411  ADDED END-TIME, ROOM CODE,        *
001700*                    CAPACITY, DURATION AND ACTIVE/BLACKOUT      *
001800*                    SWITCHES -- SCHEDULING SUBSYSTEM NOW FEEDS  *
001900*                    THESE FIELDS DOWN INSTEAD OF US CARRYING    *
002000*                    THEM IN A SEPARATE CONTROL FILE.            *
002100*                                                                *
002200******************************************************************
002300 01  TIME-RECORD.
002400     05  TIME-EYECATCHER             PIC X(04)  VALUE 'TIME'.
002500         88  TIME-EYECATCHER-OK             VALUE 'TIME'.
002600     05  TIME-ID                      PIC 9(09).
002700     05  TIME-START-AT                 PIC 9(04).
002800     05  TIME-START-GRP REDEFINES TIME-START-AT.
002900         10  TIME-START-HH                 PIC 99.
003000         10  TIME-START-MM                 PIC 99.
003100     05  TIME-END-AT                   PIC 9(04).
003200     05  TIME-END-GRP REDEFINES TIME-END-AT.
003300         10  TIME-END-HH                    PIC 99.
003400         10  TIME-END-MM                    PIC 99.
003500     05  TIME-DURATION-MINS            PIC S9(03) COMP.
003600     05  TIME-ROOM-CD                  PIC X(06).
003700     05  TIME-CAPACITY                 PIC S9(03) COMP.
003800     05  TIME-ACTIVE-SW                PIC X(01).
003900         88  TIME-SLOT-ACTIVE               VALUE 'Y'.
004000     05  TIME-BLACKOUT-SW              PIC X(01).
004100         88  TIME-SLOT-BLACKED-OUT          VALUE 'Y'.
004200     05  TIME-LAST-UPD-DATE            PIC 9(08).
004300     05  FILLER                        PIC X(14).

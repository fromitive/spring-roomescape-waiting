000100******************************************************************
000200*                                                                *
000300*   MBRPWD  --  MEMBER CREDENTIAL VERIFICATION DRIVER            *
000400*                                                                *
000500*   READS THE CREDENTIAL-CHECK TRANSACTION FILE (CHKFILE) --     *
000600*   ONE RECORD PER LOGIN/VERIFY ATTEMPT -- LOOKS UP THE MEMBER   *
000700*   ON THE MEMBER MASTER (MBRFILE) AND CALLS PWDCHK TO COMPARE  *
000800*   THE STORED PASSWORD/SALT PAIR AGAINST THE ONE PRESENTED.     *
000900*   PWDCHK IS KEPT AS A SEPARATE LOAD MODULE SO THE COMPARE      *
001000*   LOGIC CAN BE CALLED FROM OTHER ONLINE VERIFICATION WORK      *
001100*   WITHOUT DRAGGING IN THIS PROGRAM'S FILE HANDLING.            *
001200*                                                                *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  MBRPWD.
001600 AUTHOR.  DKTRAN.
001700 INSTALLATION.  ESCAPE-ROOM DATA CENTER -- BATCH SECTION.
001800 DATE-WRITTEN.  04/06/92.
001900 DATE-COMPILED.
002000 SECURITY.  CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
002100******************************************************************
002200*                        CHANGE LOG                             *
002300*   ----------------------------------------------------------- *
002400*   1992.04.06  DKT  REQ-5340  ORIGINAL PROGRAM.                 *
002500*   1992.09.02  DKT  REQ-5379  COMPARE LOGIC PULLED OUT INTO THE *
002600*                    PWDCHK SUBROUTINE SO THE ONLINE VERIFY      *
002700*                    TRANSACTION COULD SHARE IT WITHOUT LINKING  *
002800*                    IN THE WHOLE BATCH DRIVER.                  *
002900*   1998.09.14  MSW  Y2K-0031  REVIEWED -- NO DATE FIELDS IN     *
003000*                    THIS TRANSACTION, NO CHANGE REQUIRED.       *
003100*   2003.02.27  DKT  REQ-6602  RESULT MESSAGES STANDARDIZED TO   *
003200*                    MATCH THE REST OF THE SUITE.                *
003300*   2014.10.08  RLP  REQ-7411  INLINE PARAGRAPH COMMENTARY ADDED  *
003400*                    THROUGHOUT -- AUDIT WANTED THE LINKAGE HAND- *
003500*                    OFF TO PWDCHK EXPLAINED NEXT TO V010, NOT    *
003600*                    JUST IN THE 1992.09.02 CHANGE-LOG ENTRY.     *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CHK-FILE    ASSIGN TO CHKFILE
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-CHK-STATUS.
004800     SELECT MBR-FILE    ASSIGN TO MBRFILE
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-MBR-STATUS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  CHK-FILE
005400     LABEL RECORDS ARE STANDARD
005500     RECORDING MODE IS F.
005600     COPY CHKREC.
005700 FD  MBR-FILE
005800     LABEL RECORDS ARE STANDARD
005900     RECORDING MODE IS F.
006000     COPY MBRREC.
006100 WORKING-STORAGE SECTION.
006200 01  WS-FILE-STATUSES.
006300     05  WS-CHK-STATUS            PIC X(02).
006400     05  WS-MBR-STATUS            PIC X(02).
006500     05  FILLER                   PIC X(02).
006600 01  WS-EOF-SWITCHES.
006700     05  WS-CHK-EOF-SW            PIC X(01) VALUE 'N'.
006800         88  WS-CHK-EOF                     VALUE 'Y'.
006900     05  WS-MBR-EOF-SW            PIC X(01) VALUE 'N'.
007000         88  WS-MBR-EOF                     VALUE 'Y'.
007100     05  FILLER                   PIC X(02).
007200 01  WS-MBR-TABLE.
007300     05  WS-MBR-TAB-CNT           PIC S9(05) COMP VALUE ZERO.
007400     05  WS-MBR-TAB-ENTRY OCCURS 2000 TIMES
007500                 INDEXED BY WS-MBR-TAB-IDX.
007600         10  WS-MBR-TAB-ID            PIC 9(09).
007700         10  WS-MBR-TAB-PASS          PIC X(64).
007800         10  WS-MBR-TAB-SALT          PIC X(32).
007900         10  FILLER                   PIC X(03).
008000 01  WS-CALL-WORK.
008100     05  WS-MBR-FOUND-SW          PIC X(01) VALUE 'N'.
008200         88  WS-MBR-FOUND                   VALUE 'Y'.
008300     05  WS-MATCH-RESULT          PIC X(01) VALUE 'N'.
008400         88  WS-CREDENTIALS-MATCH           VALUE 'Y'.
008500     05  WS-TARGET-TAB-IDX        PIC S9(05) COMP VALUE ZERO.
008600     05  FILLER                   PIC X(02).
008700 01  WS-CALL-WORK-BYTES REDEFINES WS-CALL-WORK PIC X(04).
008800 01  WS-PWDCHK-LINKAGE.
008900     05  PWDCHK-PASS-1            PIC X(64).
009000     05  PWDCHK-SALT-1            PIC X(32).
009100     05  PWDCHK-SALT-1-GRP REDEFINES PWDCHK-SALT-1.
009200         10  PWDCHK-SALT-1-FIRST-HALF  PIC X(16).
009300         10  PWDCHK-SALT-1-SECOND-HALF PIC X(16).
009400     05  PWDCHK-PASS-2            PIC X(64).
009500     05  PWDCHK-SALT-2            PIC X(32).
009600     05  PWDCHK-MATCH-FLAG        PIC X(01).
009700     05  FILLER                   PIC X(03).
009800 01  WS-RUN-COUNTERS.
009900     05  WS-CHK-READ-CNT          PIC S9(07) COMP VALUE ZERO.
010000     05  WS-MATCH-CNT             PIC S9(07) COMP VALUE ZERO.
010100     05  WS-NOMATCH-CNT           PIC S9(07) COMP VALUE ZERO.
010200     05  FILLER                   PIC S9(04) COMP VALUE ZERO.
010300 01  WS-RUN-COUNTERS-BYTES REDEFINES WS-RUN-COUNTERS PIC X(14).
010400 01  WS-MSG-AREA                  PIC X(80) VALUE SPACES.
010500 PROCEDURE DIVISION.
010600*----------------------------------------------------------------*
010700*    LOADS THE MEMBER MASTER INTO TABLE, THEN WORKS THE CHKFILE  *
010800*    TRANSACTIONS AGAINST IT ONE AT A TIME -- THE ACTUAL PASSWORD *
010900*    COMPARE IS DONE BY THE PWDCHK SUBROUTINE, NOT HERE.         *
011000*----------------------------------------------------------------*
011100 PREMIERE SECTION.
011200 P010.
011300     PERFORM INITIALIZE-RUN.
011400     PERFORM PROCESS-CHECK-FILE
011500         UNTIL WS-CHK-EOF.
011600     PERFORM TERMINATE-RUN.
011700     GOBACK.
011800 P999.
011900     EXIT.
012000*----------------------------------------------------------------*
012100*    MBRFILE HAS TO BE FULLY LOADED BEFORE THE FIRST CHKFILE      *
012200*    TRANSACTION IS READ -- V015 LOOKS THE MEMBER UP BY TABLE     *
012300*    SCAN, NOT BY A SECOND PASS AGAINST THE FILE.                 *
012400*----------------------------------------------------------------*
012500 INITIALIZE-RUN SECTION.
012600 I010.
012700     DISPLAY 'MBRPWD - CREDENTIAL VERIFICATION RUN BEGINS'.
012800     OPEN INPUT MBR-FILE.
012900     IF WS-MBR-STATUS NOT = '00'
013000         DISPLAY 'MBRPWD - UNABLE TO OPEN MBRFILE'
013100         MOVE 16 TO RETURN-CODE
013200         GOBACK
013300     END-IF.
013400     PERFORM I020 UNTIL WS-MBR-EOF.
013500     CLOSE MBR-FILE.
013600     OPEN INPUT CHK-FILE.
013700     IF WS-CHK-STATUS NOT = '00'
013800         DISPLAY 'MBRPWD - UNABLE TO OPEN CHKFILE'
013900         MOVE 16 TO RETURN-CODE
014000         GOBACK
014100     END-IF.
014200 I999.
014300     EXIT.
014400 I020.
014500     READ MBR-FILE
014600         AT END
014700             SET WS-MBR-EOF TO TRUE
014800         NOT AT END
014900             ADD 1 TO WS-MBR-TAB-CNT
015000             SET WS-MBR-TAB-IDX TO WS-MBR-TAB-CNT
015100             MOVE MBR-ID TO WS-MBR-TAB-ID (WS-MBR-TAB-IDX)
015200             MOVE MBR-PASS TO WS-MBR-TAB-PASS (WS-MBR-TAB-IDX)
015300             MOVE MBR-SALT TO WS-MBR-TAB-SALT (WS-MBR-TAB-IDX)
015400     END-READ.
015500*----------------------------------------------------------------*
015600*    ONE CHKFILE RECORD IS ONE LOGIN/VERIFY ATTEMPT.              *
015700*----------------------------------------------------------------*
015800 PROCESS-CHECK-FILE SECTION.
015900 C010.
016000     READ CHK-FILE
016100         AT END
016200             SET WS-CHK-EOF TO TRUE
016300         NOT AT END
016400             ADD 1 TO WS-CHK-READ-CNT
016500             PERFORM VERIFY-CREDENTIALS
016600     END-READ.
016700 C999.
016800     EXIT.
016900*----------------------------------------------------------------*
017000*    LOOKS THE MEMBER UP BY ID, THEN HANDS BOTH PASSWORD/SALT     *
017100*    PAIRS TO PWDCHK FOR THE ACTUAL COMPARE -- THIS PROGRAM NEVER *
017200*    COMPARES THE BYTES ITSELF, ONLY MOVES THEM INTO LINKAGE AND  *
017300*    READS BACK THE SINGLE MATCH-FLAG BYTE PWDCHK SETS.           *
017400*----------------------------------------------------------------*
017500 VERIFY-CREDENTIALS SECTION.
017600 V010.
017700*        RESET THE SEARCH SWITCHES BEFORE EVERY TRANSACTION --
017800*        BOTH ARE REUSED FROM THE PRIOR ITERATION OF C010.
017900     SET WS-MBR-FOUND-SW TO 'N'.
018000     SET WS-MATCH-RESULT TO 'N'.
018100     SET WS-TARGET-TAB-IDX TO ZERO.
018200     PERFORM V015 VARYING WS-MBR-TAB-IDX FROM 1 BY 1
018300             UNTIL WS-MBR-TAB-IDX > WS-MBR-TAB-CNT.
018400*        NO MATCHING MBR-ID ON THE MASTER -- COUNTED AS A
018500*        NON-MATCH, PWDCHK IS NEVER EVEN CALLED FOR THIS CASE.
018600     IF NOT WS-MBR-FOUND
018700         ADD 1 TO WS-NOMATCH-CNT
018800         MOVE SPACES TO WS-MSG-AREA
018900         STRING 'MBRPWD - MEMBER ' CHK-MEMBER-ID ' NOT FOUND'
019000             DELIMITED BY SIZE INTO WS-MSG-AREA
019100         DISPLAY WS-MSG-AREA
019200         GO TO V999
019300     END-IF.
019400*        LINKAGE IS LOADED WITH THE ON-FILE PAIR AS -1 AND THE
019500*        PRESENTED PAIR AS -2 -- PWDCHK DOES NOT CARE WHICH SIDE
019600*        IS WHICH, THE COMPARE IS SYMMETRIC.
019700     MOVE WS-MBR-TAB-PASS (WS-TARGET-TAB-IDX) TO PWDCHK-PASS-1.
019800     MOVE WS-MBR-TAB-SALT (WS-TARGET-TAB-IDX) TO PWDCHK-SALT-1.
019900     MOVE CHK-PASS TO PWDCHK-PASS-2.
020000     MOVE CHK-SALT TO PWDCHK-SALT-2.
020100     MOVE SPACES TO PWDCHK-MATCH-FLAG.
020200*        PWDCHK IS A SEPARATE LOAD MODULE SO ONLINE VERIFY WORK
020300*        CAN CALL THE SAME COMPARE LOGIC WITHOUT LINKING IN THIS
020400*        PROGRAMS BATCH FILE HANDLING.
020500     CALL 'PWDCHK' USING PWDCHK-PASS-1 PWDCHK-SALT-1 PWDCHK-PASS-2
020600         PWDCHK-SALT-2 PWDCHK-MATCH-FLAG.
020700     MOVE SPACES TO WS-MSG-AREA.
020800     IF PWDCHK-MATCH-FLAG = 'Y'
020900         SET WS-CREDENTIALS-MATCH TO TRUE
021000         ADD 1 TO WS-MATCH-CNT
021100         STRING 'MBRPWD - MEMBER ' CHK-MEMBER-ID
021200             ' CREDENTIALS MATCH' DELIMITED BY SIZE
021300             INTO WS-MSG-AREA
021400     ELSE
021500         ADD 1 TO WS-NOMATCH-CNT
021600         STRING 'MBRPWD - MEMBER ' CHK-MEMBER-ID
021700             ' CREDENTIALS DO NOT MATCH' DELIMITED BY SIZE
021800             INTO WS-MSG-AREA
021900     END-IF.
022000     DISPLAY WS-MSG-AREA.
022100 V999.
022200     EXIT.
022300*----------------------------------------------------------------*
022400*    PRINTS THE RUN TOTALS -- MEMBER-NOT-FOUND CASES ARE COUNTED  *
022500*    AS NON-MATCHES TOO, SEE V010S NOT-FOUND BRANCH ABOVE.       *
022600*----------------------------------------------------------------*
022700 TERMINATE-RUN SECTION.
022800 T010.
022900     CLOSE CHK-FILE.
023000     DISPLAY 'MBRPWD - CHECKS READ = ' WS-CHK-READ-CNT.
023100     DISPLAY 'MBRPWD - MATCHES = ' WS-MATCH-CNT.
023200     DISPLAY 'MBRPWD - NON-MATCHES = ' WS-NOMATCH-CNT.
023300     DISPLAY 'MBRPWD - CREDENTIAL VERIFICATION RUN ENDS'.
023400 T999.
023500     EXIT.
023600*----------------------------------------------------------------*
023700*    V015 IS THE PERFORM-VARYING TARGET FOR V010S MEMBER LOOKUP *
023800*    BY ID -- A PLAIN TABLE SCAN, THE MASTER IS NOT KEPT SORTED.  *
023900*----------------------------------------------------------------*
024000 SCAN-MEMBER-TABLE SECTION.
024100 V015.
024200     IF WS-MBR-TAB-ID (WS-MBR-TAB-IDX) = CHK-MEMBER-ID
024300         SET WS-MBR-FOUND TO TRUE
024400         SET WS-TARGET-TAB-IDX TO WS-MBR-TAB-IDX
024500     END-IF.
024600 V015-EXIT.
024700     EXIT.

000100******************************************************************
000200*                                                                *
000300*   THEMEREC  --  THEME REFERENCE MASTER RECORD LAYOUT           *
000400*                                                                *
000500*   ONE ENTRY PER ROOM-ESCAPE THEME OFFERED FOR BOOKING.         *
000600*   MAINTAINED BY THEMMNT -- SEE THEMMNT FOR THE NON-BLANK        *
000700*   VALIDATION RULE APPLIED AT CREATE TIME.                      *
000800*                                                                *
000900*   CHANGE LOG                                                  *
001000*   ---------------------------------------------------------   *
001100*   1989.07.19  RLP  REQ-4604  ORIGINAL LAYOUT.                  *
001200*   1991.11.08  DKT  REQ-5177  EYECATCHER ADDED.                 *
001300*   1998.09.14  MSW  Y2K-0031  REVIEWED -- NO DATE FIELDS IN     *
001400*                    THIS RECORD, NO CHANGE REQUIRED.            *
001500*   2014.10.08  RLP  REQ-7411  ADDED DIFFICULTY CODE, MIN/MAX    *
001600*                    PLAYER COUNTS, DURATION, ACTIVE SWITCH AND  *
001700*                    CREATE/UPDATE DATE STAMPS TO MATCH THE      *
001800*                    OTHER REFERENCE MASTERS WIDENED THIS        *
001900*                    RELEASE.                                    *
002000*                                                                *
002100******************************************************************
002200 01  THEME-RECORD.
002300     05  THEME-EYECATCHER           PIC X(04)  VALUE 'THEM'.
002400         88  THEME-EYECATCHER-OK           VALUE 'THEM'.
002500     05  THEME-ID                    PIC 9(09).
002600     05  THEME-NAME                  PIC X(50).
002700     05  THEME-DESC                  PIC X(200).
002800     05  THEME-THUMB                 PIC X(200).
002900     05  THEME-DIFFICULTY-CD         PIC X(01).
003000         88  THEME-DIFFICULTY-EASY          VALUE 'E'.
003100         88  THEME-DIFFICULTY-MEDIUM        VALUE 'M'.
003200         88  THEME-DIFFICULTY-HARD          VALUE 'H'.
003300     05  THEME-MIN-PLAYERS           PIC S9(03) COMP.
003400     05  THEME-MAX-PLAYERS           PIC S9(03) COMP.
003500     05  THEME-DURATION-MINS         PIC S9(03) COMP.
003600     05  THEME-ACTIVE-SW             PIC X(01).
003700         88  THEME-IS-ACTIVE                VALUE 'Y'.
003800     05  THEME-CREATE-DATE           PIC 9(08).
003900     05  THEME-CREATE-DATE-GRP REDEFINES THEME-CREATE-DATE.
004000         10  THEME-CREATE-CCYY           PIC 9(04).
004100         10  THEME-CREATE-MM              PIC 9(02).
004200         10  THEME-CREATE-DD              PIC 9(02).
004300     05  THEME-LAST-UPD-DATE         PIC 9(08).
004400     05  FILLER                      PIC X(11).

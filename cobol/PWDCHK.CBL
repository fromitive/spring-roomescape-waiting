000100******************************************************************
000200*                                                                *
000300*   PWDCHK  --  CREDENTIAL PAIR COMPARE SUBROUTINE                *
000400*                                                                *
000500*   CALLED BY MBRPWD (AND BY THE ONLINE MEMBER LOGIN TRANSACTION)*
000600*   TO DECIDE WHETHER TWO PASSWORD/SALT PAIRS MATCH.  A MATCH     *
000700*   REQUIRES BOTH THE PASSWORD VALUE AND THE SALT VALUE TO BE     *
000800*   EXACTLY EQUAL, BYTE FOR BYTE -- NO HASHING, NO CASE FOLDING,  *
000900*   NO TRIMMING OF TRAILING SPACES BEYOND NORMAL PIC X COMPARE    *
001000*   RULES.  KEPT AS A SEPARATE LOAD MODULE SO THE ONE COMPARE     *
001100*   RULE LIVES IN EXACTLY ONE PLACE IN THE SUITE.                 *
001200*                                                                *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  PWDCHK.
001600 AUTHOR.  DKTRAN.
001700 INSTALLATION.  ESCAPE-ROOM DATA CENTER -- BATCH SECTION.
001800 DATE-WRITTEN.  09/02/92.
001900 DATE-COMPILED.
002000 SECURITY.  CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
002100******************************************************************
002200*                        CHANGE LOG                             *
002300*   ----------------------------------------------------------- *
002400*   1992.09.02  DKT  REQ-5379  ORIGINAL PROGRAM -- SPLIT OUT OF   *
002500*                    MBRPWD SO THE COMPARE RULE COULD BE SHARED.  *
002600*   1995.05.11  DKT  REQ-5711  GUARDED AGAINST A BLANK SALT ON    *
002700*                    EITHER SIDE BEING TREATED AS AN AUTOMATIC    *
002800*                    MATCH -- BOTH SALTS MUST BE PRESENT AND      *
002900*                    EQUAL, NOT JUST BOTH BLANK.                  *
003000*   1998.09.14  MSW  Y2K-0031  REVIEWED -- NO DATE FIELDS, NO     *
003100*                    CHANGE REQUIRED.                             *
003200*   2003.02.27  DKT  REQ-6602  RETURN FLAG VALUES STANDARDIZED    *
003300*                    TO 'Y'/'N' TO MATCH THE REST OF THE SUITE.   *
003400*   2009.06.30  RLP  REQ-6849  REQ-5711'S BLANK-SALT GUARD BACKED *
003500*                    OUT -- MEMBER SERVICES CONFIRMED THE BUSINESS*
003600*                    RULE IS A PLAIN TWO-FIELD EQUALITY WITH NO   *
003700*                    SPECIAL CASE FOR A BLANK SALT ON EITHER SIDE.*
003800*   2014.10.08  RLP  REQ-7411  INLINE PARAGRAPH COMMENTARY ADDED  *
003900*                    THROUGHOUT P010 -- AUDIT WANTED THE BACKED-  *
004000*                    OUT BLANK-SALT RULE REFERENCED AT THE ACTUAL *
004100*                    COMPARE, NOT JUST IN THE CHANGE LOG.         *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  WS-COMPARE-WORK.
005100     05  WS-PASS-EQUAL-SW         PIC X(01) VALUE 'N'.
005200         88  WS-PASS-EQUAL                  VALUE 'Y'.
005300     05  WS-SALT-EQUAL-SW         PIC X(01) VALUE 'N'.
005400         88  WS-SALT-EQUAL                  VALUE 'Y'.
005500     05  FILLER                   PIC X(02).
005600 01  WS-CALL-COUNTERS.
005700     05  WS-CALL-CNT              PIC S9(07) COMP VALUE ZERO.
005800     05  WS-MATCH-RETURN-CNT      PIC S9(07) COMP VALUE ZERO.
005900     05  FILLER                   PIC S9(04) COMP VALUE ZERO.
006000 01  WS-CALL-COUNTERS-BYTES REDEFINES WS-CALL-COUNTERS
006100                              PIC X(10).
006200 LINKAGE SECTION.
006300 01  PWDCHK-PASS-1                PIC X(64).
006400 01  PWDCHK-SALT-1                PIC X(32).
006500 01  PWDCHK-SALT-1-GRP REDEFINES PWDCHK-SALT-1.
006600     05  PWDCHK-SALT-1-FIRST-HALF PIC X(16).
006700     05  PWDCHK-SALT-1-SECOND-HALF PIC X(16).
006800 01  PWDCHK-PASS-2                PIC X(64).
006900 01  PWDCHK-SALT-2                PIC X(32).
007000 01  PWDCHK-SALT-2-GRP REDEFINES PWDCHK-SALT-2.
007100     05  PWDCHK-SALT-2-FIRST-HALF PIC X(16).
007200     05  PWDCHK-SALT-2-SECOND-HALF PIC X(16).
007300 01  PWDCHK-MATCH-RESULT.
007400     05  PWDCHK-MATCH-FLAG        PIC X(01).
007500     05  FILLER                   PIC X(03).
007600 PROCEDURE DIVISION USING PWDCHK-PASS-1 PWDCHK-SALT-1 PWDCHK-PASS-2
007700         PWDCHK-SALT-2 PWDCHK-MATCH-RESULT.
007800*----------------------------------------------------------------*
007900*    THE WHOLE COMPARE RULE, START TO FINISH -- BOTH FIELDS HAVE *
008000*    TO MATCH EXACTLY, NO SPECIAL CASE FOR EITHER SIDE BEING     *
008100*    BLANK (SEE THE 2009.06.30 CHANGE-LOG ENTRY -- THE EARLIER   *
008200*    BLANK-SALT GUARD WAS BACKED OUT AS NOT A REAL BUSINESS       *
008300*    RULE).  ONE CALL IS ONE CREDENTIAL PAIR, NOTHING IS TABLE-   *
008400*    DRIVEN OR LOOPED HERE.                                      *
008500*----------------------------------------------------------------*
008600 PREMIERE SECTION.
008700 P010.
008800*        COUNTS EVERY CALL REGARDLESS OF OUTCOME -- USED ONLY
008900*        FOR AN OPTIONAL DISPLAY IF THIS MODULE IS EVER LINK-
009000*        EDITED WITH TRACE ON.
009100     ADD 1 TO WS-CALL-CNT.
009200     MOVE 'N' TO WS-PASS-EQUAL-SW.
009300     MOVE 'N' TO WS-SALT-EQUAL-SW.
009400     MOVE 'N' TO PWDCHK-MATCH-FLAG.
009500*        PIC X COMPARE IS BYTE FOR BYTE -- NO CASE FOLDING, NO
009600*        TRIMMING BEYOND THE NORMAL SPACE-PAD RULE FOR UNEQUAL
009700*        LENGTHS, WHICH DOES NOT APPLY HERE SINCE BOTH SIDES ARE
009800*        THE SAME PIC X(64).
009900     IF PWDCHK-PASS-1 = PWDCHK-PASS-2
010000         SET WS-PASS-EQUAL TO TRUE
010100     END-IF.
010200*        SAME EXACT-EQUALITY RULE FOR THE SALT -- NO BLANK-SALT
010300*        SPECIAL CASE SINCE REQ-6849 BACKED THAT OUT.
010400     IF PWDCHK-SALT-1 = PWDCHK-SALT-2
010500         SET WS-SALT-EQUAL TO TRUE
010600     END-IF.
010700*        BOTH HALVES HAVE TO MATCH -- A MATCHING PASSWORD WITH A
010800*        DIFFERENT SALT IS NOT A MATCH, AND VICE VERSA.
010900     IF WS-PASS-EQUAL AND WS-SALT-EQUAL
011000         MOVE 'Y' TO PWDCHK-MATCH-FLAG
011100         ADD 1 TO WS-MATCH-RETURN-CNT
011200     END-IF.
011300 P999.
011400     EXIT.
011500     GOBACK.

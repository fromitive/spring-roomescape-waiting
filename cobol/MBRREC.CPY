000100******************************************************************
000200*                                                                *
000300*   MBRREC  --  MEMBER REFERENCE MASTER RECORD LAYOUT            *
000400*                                                                *
000500*   ONE ENTRY PER REGISTERED MEMBER.  MBR-PASS/MBR-SALT ARE      *
000600*   STORED VALUES COMPARED FOR EQUALITY BY PWDCHK -- THIS SHOP   *
000700*   DOES NOT HASH OR ENCRYPT IN THIS RELEASE.                    *
000800*                                                                *
000900*   CHANGE LOG                                                  *
001000*   ---------------------------------------------------------   *
001100*   1990.02.14  DKT  REQ-4977  ORIGINAL LAYOUT.                  *
001200*   1991.11.08  DKT  REQ-5177  EYECATCHER ADDED.                 *
001300*   1998.09.14  MSW  Y2K-0031  REVIEWED -- NO DATE FIELDS IN     *
001400*                    THIS RECORD, NO CHANGE REQUIRED.            *
001500*   2014.10.08  RLP  REQ-7411  ADDED JOIN-DATE, LOGIN ACTIVITY   *
001600*                    COUNTERS, LOCKOUT/VIP SWITCHES AND A        *
001700*                    PREFERRED-THEME HINT -- MEMBER SERVICES     *
001800*                    WAS KEEPING ALL OF THIS IN A SPREADSHEET.   *
001900*   2014.10.08  RLP  REQ-7411  MBR-AUDIT-VIEW REDEFINE ADDED FOR *
002000*                    THE SAME REASON AS THE RESVREC ONE -- SEE   *
002100*                    RESVREC CHANGE LOG, SAME RELEASE.           *
002200*                                                                *
002300******************************************************************
002400 01  MBR-RECORD.
002500     05  MBR-EYECATCHER              PIC X(04)  VALUE 'MBER'.
002600         88  MBR-EYECATCHER-OK             VALUE 'MBER'.
002700     05  MBR-ID                       PIC 9(09).
002800     05  MBR-EMAIL                    PIC X(50).
002900     05  MBR-NAME                     PIC X(30).
003000     05  MBR-PASS                     PIC X(64).
003100     05  MBR-SALT                     PIC X(32).
003200     05  MBR-ROLE                     PIC X(01).
003300         88  MBR-ROLE-USER                 VALUE 'U'.
003400         88  MBR-ROLE-ADMIN                VALUE 'A'.
003500     05  MBR-PHONE                    PIC X(15).
003600     05  MBR-JOIN-DATE                PIC 9(08).
003700     05  MBR-JOIN-DATE-GRP REDEFINES MBR-JOIN-DATE.
003800         10  MBR-JOIN-CCYY                PIC 9(04).
003900         10  MBR-JOIN-MM                  PIC 9(02).
004000         10  MBR-JOIN-DD                  PIC 9(02).
004100     05  MBR-STATUS-CD                PIC X(01).
004200         88  MBR-STATUS-ACTIVE             VALUE 'A'.
004300         88  MBR-STATUS-SUSPENDED          VALUE 'S'.
004400         88  MBR-STATUS-CLOSED             VALUE 'C'.
004500     05  MBR-LAST-LOGIN-DATE          PIC 9(08).
004600     05  MBR-LOGIN-CNT                PIC S9(07) COMP.
004700     05  MBR-FAIL-LOGIN-CNT           PIC S9(05) COMP.
004800     05  MBR-LOCKOUT-SW               PIC X(01).
004900         88  MBR-LOCKED-OUT                VALUE 'Y'.
005000     05  MBR-VIP-SW                   PIC X(01).
005100         88  MBR-IS-VIP                    VALUE 'Y'.
005200     05  MBR-PREF-THEME-ID            PIC 9(09).
005300     05  MBR-LAST-UPD-DATE            PIC 9(08).
005400     05  FILLER                       PIC X(06).
005500 01  MBR-AUDIT-VIEW REDEFINES MBR-RECORD.
005600     05  FILLER                       PIC X(214).
005700     05  MBR-AUD-LAST-LOGIN-DATE      PIC 9(08).
005800     05  MBR-AUD-LOGIN-CNT            PIC S9(07) COMP.
005900     05  MBR-AUD-FAIL-LOGIN-CNT       PIC S9(05) COMP.
006000     05  FILLER                       PIC X(25).

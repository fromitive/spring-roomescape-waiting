000100******************************************************************
000200*                                                                *
000300*   RESVREG  --  ROOM-ESCAPE RESERVATION REGISTRATION           *
000400*                                                                *
000500*   READS THE INCOMING BOOKING REQUEST FILE (REQFILE) IN        *
000600*   ARRIVAL ORDER AND, FOR EACH REQUEST, VALIDATES IT AGAINST   *
000700*   THE TIME-SLOT, THEME AND MEMBER REFERENCE MASTERS, THEN     *
000800*   SCANS THE RESERVATION MASTER (RESVFILE) FOR A DUPLICATE     *
000900*   REQUEST AND FOR THE CURRENT OCCUPANCY OF THE SLOT.  A NEW   *
001000*   RESERVATION RECORD IS APPENDED WITH STATUS RESERVED (R) IF  *
001100*   THE SLOT IS OPEN, OR WAITING (W) IF THE SLOT IS ALREADY     *
001200*   TAKEN.  REJECTED REQUESTS ARE LOGGED TO SYSOUT AND ARE NOT  *
001300*   WRITTEN TO RESVFILE.                                        *
001400*                                                                *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.  RESVREG.
001800 AUTHOR.  RMILLERD.
001900 INSTALLATION.  ESCAPE-ROOM DATA CENTER -- BATCH SECTION.
002000 DATE-WRITTEN.  03/14/88.
002100 DATE-COMPILED.
002200 SECURITY.  CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
002300******************************************************************
002400*                        CHANGE LOG                             *
002500*   ----------------------------------------------------------- *
002600*   1988.03.14  RMD  REQ-4402  ORIGINAL PROGRAM.  REQ-DATE AND   *
002700*                    RESV-DATE WERE PIC 9(6) YYMMDD.             *
002800*   1989.07.21  RLP  REQ-4604  THEME LOOKUP ADDED -- THEME       *
002900*                    MASTER WAS NEW THIS RELEASE.                *
003000*   1991.11.09  DKT  REQ-5177  EYECATCHER CHECK ADDED ON ALL     *
003100*                    FOUR MASTER READS.                          *
003200*   1994.05.03  DKT  REQ-5591  DUPLICATE-REQUEST SCAN REWRITTEN  *
003300*                    TO ALSO CAPTURE THE HIGHEST RESV-ID IN ONE  *
003400*                    PASS -- PREVIOUSLY A SEPARATE PASS.        *
003500*   1996.01.22  MSW  REQ-5902  WAITING STATUS INTRODUCED.  PRIOR *
003600*                    TO THIS RELEASE A TAKEN SLOT WAS A STRAIGHT *
003700*                    REJECT.                                    *
003800*   1998.09.14  MSW  Y2K-0031  REQ-DATE AND RESV-DATE EXPANDED   *
003900*                    FROM 9(6) YYMMDD TO 9(8) CCYYMMDD.  WINDOW  *
004000*                    METHOD REJECTED BY STEERING COMMITTEE --   *
004100*                    FULL CENTURY DIGITS REQUIRED THROUGHOUT.   *
004200*   2001.06.30  DKT  REQ-6211  PAST-DATE CHECK NOW COMPARES      *
004300*                    AGAINST ACCEPT FROM DATE YYYYMMDD RATHER    *
004400*                    THAN THE OPERATOR-SUPPLIED RUN DATE CARD.  *
004500*   2003.02.27  DKT  REQ-6602  REJECT MESSAGES STANDARDIZED TO   *
004600*                    MATCH RESVCAN AND RESVCWD FOR THE NIGHTLY   *
004700*                    OPERATIONS LOG SCRAPER.                    *
004800*   2014.10.08  RLP  REQ-7411  INLINE PARAGRAPH COMMENTARY ADDED *
004900*                    THROUGHOUT -- AUDIT FOUND THIS PROGRAM HARD *
005000*                    TO HAND OFF BECAUSE THE BUSINESS RULES ONLY *
005100*                    LIVED IN THE HEADER BANNER, NOT NEXT TO THE *
005200*                    CODE THAT ENFORCES THEM.                    *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-370.
005700 OBJECT-COMPUTER.  IBM-370.
005800 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT REQ-FILE    ASSIGN TO REQFILE
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-REQ-STATUS.
006400     SELECT RESV-FILE   ASSIGN TO RESVFILE
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-RESV-STATUS.
006700     SELECT TIME-FILE   ASSIGN TO TIMEFILE
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-TIME-STATUS.
007000     SELECT THEME-FILE  ASSIGN TO THEMFILE
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-THEME-STATUS.
007300     SELECT MBR-FILE    ASSIGN TO MBRFILE
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WS-MBR-STATUS.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  REQ-FILE
007900     LABEL RECORDS ARE STANDARD
008000     RECORDING MODE IS F.
008100     COPY REQREC.
008200 FD  RESV-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F.
008500     COPY RESVREC.
008600 FD  TIME-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORDING MODE IS F.
008900     COPY TIMEREC.
009000 FD  THEME-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300     COPY THEMEREC.
009400 FD  MBR-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F.
009700     COPY MBRREC.
009800 WORKING-STORAGE SECTION.
009900*    ONE TWO-BYTE FILE STATUS PER SELECT ABOVE, CHECKED AFTER
010000*    EVERY OPEN SO A BAD DDNAME FAILS THE RUN LOUDLY INSTEAD OF
010100*    LIMPING ALONG WITH AN EMPTY TABLE.
010200 01  WS-FILE-STATUSES.
010300     05  WS-REQ-STATUS            PIC X(02).
010400     05  WS-RESV-STATUS           PIC X(02).
010500     05  WS-TIME-STATUS           PIC X(02).
010600     05  WS-THEME-STATUS          PIC X(02).
010700     05  WS-MBR-STATUS            PIC X(02).
010800     05  FILLER                   PIC X(02).
010900*    ONE EOF SWITCH PER SEQUENTIAL FILE READ IN THIS PROGRAM --
011000*    REQFILE, TIMEFILE, THEMFILE, MBRFILE AND THE RESVFILE SCAN.
011100 01  WS-EOF-SWITCHES.
011200     05  WS-REQ-EOF-SW            PIC X(01) VALUE 'N'.
011300         88  WS-REQ-EOF                     VALUE 'Y'.
011400     05  WS-TIME-EOF-SW           PIC X(01) VALUE 'N'.
011500         88  WS-TIME-EOF                    VALUE 'Y'.
011600     05  WS-THEME-EOF-SW          PIC X(01) VALUE 'N'.
011700         88  WS-THEME-EOF                   VALUE 'Y'.
011800     05  WS-MBR-EOF-SW            PIC X(01) VALUE 'N'.
011900         88  WS-MBR-EOF                     VALUE 'Y'.
012000     05  WS-RESV-EOF-SW           PIC X(01) VALUE 'N'.
012100         88  WS-RESV-EOF                    VALUE 'Y'.
012200     05  FILLER                   PIC X(02).
012300*    IN-MEMORY COPY OF THE TIME-SLOT MASTER, BUILT ONCE BY
012400*    LOAD-REFERENCE-TABLES AND SEARCHED BY VALIDATE-REQUEST.
012500 01  WS-TIME-TABLE.
012600     05  WS-TIME-TAB-CNT          PIC S9(04) COMP VALUE ZERO.
012700     05  WS-TIME-TAB-ENTRY OCCURS 500 TIMES
012800                 INDEXED BY WS-TIME-TAB-IDX.
012900         10  WS-TIME-TAB-ID           PIC 9(09).
013000         10  WS-TIME-TAB-START        PIC 9(04).
013100         10  FILLER                   PIC X(02).
013200*    IN-MEMORY COPY OF THE THEME MASTER -- EXISTENCE CHECK ONLY,
013300*    SEE LOAD-REFERENCE-TABLES PARAGRAPH L030.
013400 01  WS-THEME-TABLE.
013500     05  WS-THEME-TAB-CNT         PIC S9(04) COMP VALUE ZERO.
013600     05  WS-THEME-TAB-ENTRY OCCURS 500 TIMES
013700                 INDEXED BY WS-THEME-TAB-IDX.
013800         10  WS-THEME-TAB-ID          PIC 9(09).
013900         10  FILLER                   PIC X(02).
014000*    IN-MEMORY COPY OF THE MEMBER MASTER -- EXISTENCE CHECK ONLY.
014100*    OCCURS 2000 IS THE LARGEST OF THE THREE LOOKUP TABLES SINCE
014200*    THE MEMBER ROSTER IS THE LARGEST OF THE THREE MASTERS.
014300 01  WS-MBR-TABLE.
014400     05  WS-MBR-TAB-CNT           PIC S9(04) COMP VALUE ZERO.
014500     05  WS-MBR-TAB-ENTRY OCCURS 2000 TIMES
014600                 INDEXED BY WS-MBR-TAB-IDX.
014700         10  WS-MBR-TAB-ID             PIC 9(09).
014800         10  FILLER                    PIC X(02).
014900*    WORK AREA FOR THE CURRENT REQUEST'S VALIDATION/SCAN RESULT --
015000*    RESET AT THE TOP OF EACH VALIDATE-REQUEST CALL.
015100 01  WS-RESV-WORK.
015200     05  WS-HIGHEST-RESV-ID       PIC 9(09) COMP VALUE ZERO.
015300     05  WS-NEXT-RESV-ID          PIC 9(09) COMP VALUE ZERO.
015400     05  WS-DUP-FOUND-SW          PIC X(01) VALUE 'N'.
015500         88  WS-DUP-FOUND                   VALUE 'Y'.
015600     05  WS-OCCUPIED-SW           PIC X(01) VALUE 'N'.
015700         88  WS-SLOT-OCCUPIED               VALUE 'Y'.
015800     05  WS-TIME-FOUND-SW         PIC X(01) VALUE 'N'.
015900         88  WS-TIME-FOUND                  VALUE 'Y'.
016000     05  WS-THEME-FOUND-SW        PIC X(01) VALUE 'N'.
016100         88  WS-THEME-FOUND                 VALUE 'Y'.
016200     05  WS-MBR-FOUND-SW          PIC X(01) VALUE 'N'.
016300         88  WS-MBR-FOUND                   VALUE 'Y'.
016400     05  WS-REJECT-SW             PIC X(01) VALUE 'N'.
016500         88  WS-REQUEST-REJECTED            VALUE 'Y'.
016600     05  WS-REJECT-REASON         PIC X(30) VALUE SPACES.
016700     05  FILLER                   PIC X(02).
016800*    END-OF-RUN TOTALS DISPLAYED BY TERMINATE-RUN FOR THE
016900*    OPERATIONS LOG.
017000 01  WS-RUN-COUNTERS.
017100     05  WS-REQ-READ-CNT          PIC S9(07) COMP VALUE ZERO.
017200     05  WS-RESV-WRITTEN-CNT      PIC S9(07) COMP VALUE ZERO.
017300     05  WS-REJECT-CNT            PIC S9(07) COMP VALUE ZERO.
017400     05  FILLER                   PIC S9(04) COMP VALUE ZERO.
017500 01  WS-RUN-COUNTERS-BYTES REDEFINES WS-RUN-COUNTERS PIC X(14).
017600*    TODAY'S DATE/CLOCK, CAPTURED ONCE BY INITIALIZE-RUN AND
017700*    REUSED FOR EVERY REQUEST'S PAST-DATE/PAST-TIME CHECK.
017800 01  WS-TODAY-DATE                PIC 9(08) VALUE ZERO.
017900 01  WS-TODAY-GRP REDEFINES WS-TODAY-DATE.
018000     05  WS-TODAY-CCYY            PIC 9(04).
018100     05  WS-TODAY-MM              PIC 9(02).
018200     05  WS-TODAY-DD              PIC 9(02).
018300 01  WS-TODAY-CLOCK               PIC 9(06) VALUE ZERO.
018400 01  WS-TODAY-CLOCK-GRP REDEFINES WS-TODAY-CLOCK.
018500     05  WS-TODAY-HHMM            PIC 9(04).
018600     05  WS-TODAY-SS              PIC 9(02).
018700 01  WS-SLOT-START-TIME           PIC 9(04) VALUE ZERO.
018800 01  WS-MSG-AREA                  PIC X(80) VALUE SPACES.
018900 PROCEDURE DIVISION.
019000*----------------------------------------------------------------*
019100*  PREMIERE SECTION IS THE TOP-LEVEL DRIVER -- IT DOES NOT       *
019200*  VALIDATE OR WRITE ANYTHING ITSELF.  IT LOADS THE THREE        *
019300*  REFERENCE MASTERS INTO MEMORY ONCE, THEN DRIVES ONE REQUEST   *
019400*  AT A TIME THROUGH THE REMAINING SECTIONS.                     *
019500*----------------------------------------------------------------*
019600 PREMIERE SECTION.
019700 P010.
019800*    LOAD THE SMALL REFERENCE FILES BEFORE THE FIRST REQUEST IS
019900*    READ SO VALIDATE-REQUEST CAN DO AN IN-MEMORY SEARCH INSTEAD
020000*    OF RE-READING TIMEFILE/THEMFILE/MBRFILE PER REQUEST.
020100     PERFORM INITIALIZE-RUN.
020200     PERFORM LOAD-REFERENCE-TABLES.
020300     PERFORM PROCESS-REQUEST-FILE
020400         UNTIL WS-REQ-EOF.
020500     PERFORM TERMINATE-RUN.
020600     GOBACK.
020700 P999.
020800     EXIT.
020900*----------------------------------------------------------------*
021000*  INITIALIZE-RUN CAPTURES THE RUN DATE/TIME ONCE.  THESE TWO     *
021100*  VALUES ARE COMPARED AGAINST EVERY INCOMING REQUEST'S DATE IN   *
021200*  VALIDATE-REQUEST'S PAST-DATE CHECK -- THEY ARE NOT RE-READ     *
021300*  PER REQUEST SO A SLOW RUN DOESN'T DRIFT MID-FILE.              *
021400*----------------------------------------------------------------*
021500 INITIALIZE-RUN SECTION.
021600 I010.
021700     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
021800     ACCEPT WS-TODAY-CLOCK FROM TIME.
021900     DISPLAY 'RESVREG - RESERVATION REGISTRATION RUN BEGINS'.
022000 I999.
022100     EXIT.
022200*----------------------------------------------------------------*
022300*  LOAD-REFERENCE-TABLES BUILDS THE THREE IN-MEMORY LOOKUP        *
022400*  TABLES THAT VALIDATE-REQUEST SEARCHES -- TIME SLOTS, THEMES    *
022500*  AND MEMBERS.  ALL THREE ARE SMALL, SLOWLY-CHANGING REFERENCE   *
022600*  FILES MAINTAINED ELSEWHERE, SO A FULL-TABLE LOAD ONCE PER RUN  *
022700*  IS CHEAPER THAN RE-READING THEM FOR EVERY REQUEST.             *
022800*----------------------------------------------------------------*
022900 LOAD-REFERENCE-TABLES SECTION.
023000 L010.
023100*    TIME-SLOT MASTER FIRST.
023200     OPEN INPUT TIME-FILE.
023300     IF WS-TIME-STATUS NOT = '00'
023400         DISPLAY 'RESVREG - UNABLE TO OPEN TIMEFILE'
023500         MOVE 16 TO RETURN-CODE
023600         GOBACK
023700     END-IF.
023800     PERFORM L020 UNTIL WS-TIME-EOF.
023900     CLOSE TIME-FILE.
024000*    THEME MASTER SECOND.
024100     OPEN INPUT THEME-FILE.
024200     IF WS-THEME-STATUS NOT = '00'
024300         DISPLAY 'RESVREG - UNABLE TO OPEN THEMFILE'
024400         MOVE 16 TO RETURN-CODE
024500         GOBACK
024600     END-IF.
024700     PERFORM L030 UNTIL WS-THEME-EOF.
024800     CLOSE THEME-FILE.
024900*    MEMBER MASTER LAST -- THE LARGEST OF THE THREE TABLES.
025000     OPEN INPUT MBR-FILE.
025100     IF WS-MBR-STATUS NOT = '00'
025200         DISPLAY 'RESVREG - UNABLE TO OPEN MBRFILE'
025300         MOVE 16 TO RETURN-CODE
025400         GOBACK
025500     END-IF.
025600     PERFORM L040 UNTIL WS-MBR-EOF.
025700     CLOSE MBR-FILE.
025800     GO TO L999.
025900 L020.
026000*    CARRY ONLY THE TIME-ID AND START-TIME INTO THE TABLE --
026100*    THAT IS ALL VALIDATE-REQUEST'S PAST-DATE CHECK NEEDS.
026200     READ TIME-FILE
026300         AT END
026400             SET WS-TIME-EOF TO TRUE
026500         NOT AT END
026600             ADD 1 TO WS-TIME-TAB-CNT
026700             SET WS-TIME-TAB-IDX TO WS-TIME-TAB-CNT
026800             MOVE TIME-ID TO WS-TIME-TAB-ID (WS-TIME-TAB-IDX)
026900             MOVE TIME-START-AT TO
027000                 WS-TIME-TAB-START (WS-TIME-TAB-IDX)
027100     END-READ.
027200 L030.
027300*    THEME EXISTENCE IS ALL THAT MATTERS HERE -- NAME/DESC/THUMB
027400*    ARE NOT NEEDED BY THIS PROGRAM, ONLY BY THEMMNT.
027500     READ THEME-FILE
027600         AT END
027700             SET WS-THEME-EOF TO TRUE
027800         NOT AT END
027900             ADD 1 TO WS-THEME-TAB-CNT
028000             SET WS-THEME-TAB-IDX TO WS-THEME-TAB-CNT
028100             MOVE THEME-ID TO WS-THEME-TAB-ID (WS-THEME-TAB-IDX)
028200     END-READ.
028300 L040.
028400*    MEMBER EXISTENCE ONLY -- CREDENTIALS ARE PWDCHK'S JOB, NOT
028500*    OURS.
028600     READ MBR-FILE
028700         AT END
028800             SET WS-MBR-EOF TO TRUE
028900         NOT AT END
029000             ADD 1 TO WS-MBR-TAB-CNT
029100             SET WS-MBR-TAB-IDX TO WS-MBR-TAB-CNT
029200             MOVE MBR-ID TO WS-MBR-TAB-ID (WS-MBR-TAB-IDX)
029300     END-READ.
029400 L999.
029500     EXIT.
029600*----------------------------------------------------------------*
029700*  PROCESS-REQUEST-FILE IS THE MAIN READ LOOP OVER REQFILE --     *
029800*  ONE RECORD PER ARRIVAL, NO SORT KEY.  OPEN IS DEFERRED TO THE  *
029900*  FIRST CALL SO THE REFERENCE TABLES ARE GUARANTEED LOADED       *
030000*  BEFORE THE FIRST REQUEST READ.                                 *
030100*----------------------------------------------------------------*
030200 PROCESS-REQUEST-FILE SECTION.
030300 R010.
030400     IF WS-REQ-READ-CNT = 0
030500         OPEN INPUT REQ-FILE
030600         IF WS-REQ-STATUS NOT = '00'
030700             DISPLAY 'RESVREG - UNABLE TO OPEN REQFILE'
030800             MOVE 16 TO RETURN-CODE
030900             GOBACK
031000         END-IF
031100     END-IF.
031200     READ REQ-FILE
031300         AT END
031400             SET WS-REQ-EOF TO TRUE
031500         NOT AT END
031600             ADD 1 TO WS-REQ-READ-CNT
031700             PERFORM VALIDATE-REQUEST
031800     END-READ.
031900 R999.
032000     EXIT.
032100*----------------------------------------------------------------*
032200*  VALIDATE-REQUEST IS THE CORE BUSINESS-RULE PARAGRAPH.  IT      *
032300*  CHECKS, IN ORDER: TIME SLOT EXISTS, THEME EXISTS, MEMBER       *
032400*  EXISTS, REQUEST DATE IS NOT IN THE PAST, AND (FOR A SAME-DAY   *
032500*  REQUEST) THE SLOT'S START TIME HAS NOT ALREADY PASSED.  ANY    *
032600*  ONE FAILURE REJECTS THE WHOLE REQUEST -- NO PARTIAL BOOKING.   *
032700*----------------------------------------------------------------*
032800 VALIDATE-REQUEST SECTION.
032900 V010.
033000     MOVE 'N' TO WS-REJECT-SW.
033100     MOVE SPACES TO WS-REJECT-REASON.
033200     SET WS-TIME-FOUND-SW TO 'N'.
033300     SET WS-THEME-FOUND-SW TO 'N'.
033400     SET WS-MBR-FOUND-SW TO 'N'.
033500     MOVE ZERO TO WS-SLOT-START-TIME.
033600*    LOOK UP THE TIME SLOT -- ALSO CAPTURE ITS START TIME FOR THE
033700*    SAME-DAY CUTOFF CHECK BELOW.
033800     SET WS-TIME-TAB-IDX TO 1.
033900     SEARCH WS-TIME-TAB-ENTRY
034000         AT END
034100             NEXT SENTENCE
034200         WHEN WS-TIME-TAB-ID (WS-TIME-TAB-IDX) = REQ-TIME-ID
034300             SET WS-TIME-FOUND TO TRUE
034400             MOVE WS-TIME-TAB-START (WS-TIME-TAB-IDX)
034500                 TO WS-SLOT-START-TIME
034600     END-SEARCH.
034700*    LOOK UP THE THEME -- EXISTENCE ONLY.
034800     SET WS-THEME-TAB-IDX TO 1.
034900     SEARCH WS-THEME-TAB-ENTRY
035000         AT END
035100             NEXT SENTENCE
035200         WHEN WS-THEME-TAB-ID (WS-THEME-TAB-IDX) = REQ-THEME-ID
035300             SET WS-THEME-FOUND TO TRUE
035400     END-SEARCH.
035500*    LOOK UP THE MEMBER -- EXISTENCE ONLY.
035600     SET WS-MBR-TAB-IDX TO 1.
035700     SEARCH WS-MBR-TAB-ENTRY
035800         AT END
035900             NEXT SENTENCE
036000         WHEN WS-MBR-TAB-ID (WS-MBR-TAB-IDX) = REQ-MEMBER-ID
036100             SET WS-MBR-FOUND TO TRUE
036200     END-SEARCH.
036300*    REJECT LADDER -- FIRST FAILING CONDITION WINS AND SETS THE
036400*    REASON TEXT THAT GOES TO THE OPERATIONS LOG.  A SAME-DAY
036500*    REQUEST WHOSE SLOT START TIME IS NOT STRICTLY LATER THAN THE
036600*    CURRENT CLOCK IS TREATED AS ALREADY PASSED, NOT BOOKABLE.
036700     EVALUATE TRUE
036800         WHEN NOT WS-TIME-FOUND
036900             MOVE 'Y' TO WS-REJECT-SW
037000             MOVE 'TIME SLOT NOT FOUND' TO WS-REJECT-REASON
037100         WHEN NOT WS-THEME-FOUND
037200             MOVE 'Y' TO WS-REJECT-SW
037300             MOVE 'THEME NOT FOUND' TO WS-REJECT-REASON
037400         WHEN NOT WS-MBR-FOUND
037500             MOVE 'Y' TO WS-REJECT-SW
037600             MOVE 'MEMBER NOT FOUND' TO WS-REJECT-REASON
037700         WHEN REQ-DATE < WS-TODAY-DATE
037800             MOVE 'Y' TO WS-REJECT-SW
037900             MOVE 'REQUEST DATE IS IN THE PAST' TO WS-REJECT-REASON
038000         WHEN REQ-DATE = WS-TODAY-DATE
038100             AND WS-SLOT-START-TIME NOT > WS-TODAY-HHMM
038200             MOVE 'Y' TO WS-REJECT-SW
038300             MOVE 'REQUEST TIME IS NOT IN THE FUTURE'
038400                 TO WS-REJECT-REASON
038500     END-EVALUATE.
038600     IF WS-REQUEST-REJECTED
038700         GO TO V999
038800     END-IF.
038900*    LOOKUPS ALL PASSED -- NOW CHECK RESVFILE FOR A DUPLICATE
039000*    BOOKING AND FOR WHETHER THE SLOT IS ALREADY TAKEN.
039100     PERFORM SCAN-RESERVATIONS.
039200     IF WS-REQUEST-REJECTED
039300         GO TO V999
039400     END-IF.
039500     PERFORM WRITE-RESERVATION.
039600 V999.
039700     IF WS-REQUEST-REJECTED
039800         ADD 1 TO WS-REJECT-CNT
039900         MOVE SPACES TO WS-MSG-AREA
040000         STRING 'RESVREG - REQUEST REJECTED - ' WS-REJECT-REASON
040100             DELIMITED BY SIZE INTO WS-MSG-AREA
040200         DISPLAY WS-MSG-AREA
040300     END-IF.
040400     EXIT.
040500*----------------------------------------------------------------*
040600*  SCAN-RESERVATIONS MAKES ONE FULL PASS OF RESVFILE PER          *
040700*  REQUEST.  IT DOES THREE THINGS IN THE SAME PASS: TRACKS THE    *
040800*  HIGHEST RESV-ID SEEN SO FAR (THE NEXT SURROGATE KEY), FLAGS A  *
040900*  DUPLICATE BOOKING BY THE SAME MEMBER FOR THE SAME SLOT, AND    *
041000*  FLAGS WHETHER THE SLOT IS ALREADY OCCUPIED BY ANYONE AT ALL.   *
041100*  AN EMPTY RESVFILE (STATUS 35 ON OPEN) IS NOT AN ERROR -- IT    *
041200*  JUST MEANS THIS IS THE FIRST RESERVATION EVER WRITTEN.         *
041300*----------------------------------------------------------------*
041400 SCAN-RESERVATIONS SECTION.
041500 S010.
041600     MOVE ZERO TO WS-HIGHEST-RESV-ID.
041700     SET WS-DUP-FOUND-SW TO 'N'.
041800     SET WS-OCCUPIED-SW TO 'N'.
041900     OPEN INPUT RESV-FILE.
042000     IF WS-RESV-STATUS = '35'
042100         GO TO S999
042200     END-IF.
042300     IF WS-RESV-STATUS NOT = '00'
042400         DISPLAY 'RESVREG - UNABLE TO OPEN RESVFILE FOR SCAN'
042500         MOVE 16 TO RETURN-CODE
042600         GOBACK
042700     END-IF.
042800     SET WS-RESV-EOF-SW TO 'N'.
042900     PERFORM S020 UNTIL WS-RESV-EOF.
043000     CLOSE RESV-FILE.
043100 S999.
043200     IF WS-DUP-FOUND
043300         MOVE 'Y' TO WS-REJECT-SW
043400         MOVE 'DUPLICATE REQUEST' TO WS-REJECT-REASON
043500     END-IF.
043600     EXIT.
043700 S020.
043800*    SAME DATE/TIME/THEME KEY AS THE INCOMING REQUEST MEANS THE
043900*    SLOT IS OCCUPIED BY SOMEONE -- SAME MEMBER ID TOO MEANS IT
044000*    IS A DUPLICATE OF THIS MEMBER'S OWN EARLIER BOOKING.
044100     READ RESV-FILE
044200         AT END
044300             SET WS-RESV-EOF TO TRUE
044400         NOT AT END
044500             IF RESV-ID > WS-HIGHEST-RESV-ID
044600                 MOVE RESV-ID TO WS-HIGHEST-RESV-ID
044700             END-IF
044800             IF RESV-DATE = REQ-DATE
044900                 AND RESV-TIME-ID = REQ-TIME-ID
045000                 AND RESV-THEME-ID = REQ-THEME-ID
045100                 IF RESV-MEMBER-ID = REQ-MEMBER-ID
045200                     SET WS-DUP-FOUND TO TRUE
045300                 END-IF
045400                 SET WS-SLOT-OCCUPIED TO TRUE
045500             END-IF
045600     END-READ.
045700*----------------------------------------------------------------*
045800*  WRITE-RESERVATION APPENDS THE NEW RESERVATION RECORD.  STATUS  *
045900*  IS RESERVED IF SCAN-RESERVATIONS FOUND THE SLOT OPEN, OR       *
046000*  WAITING IF THE SLOT WAS ALREADY TAKEN -- THE WAITING RECORD    *
046100*  SITS IN THE QUEUE UNTIL RESVCAN PROMOTES IT.  RESV-ID IS THE   *
046200*  HIGHEST ID SEEN DURING THE SCAN PLUS ONE.                      *
046300*----------------------------------------------------------------*
046400 WRITE-RESERVATION SECTION.
046500 W010.
046600     COMPUTE WS-NEXT-RESV-ID = WS-HIGHEST-RESV-ID + 1.
046700*    OPEN EXTEND FAILS WITH STATUS 35 ON A FILE THAT DOES NOT YET
046800*    EXIST -- FALL BACK TO OUTPUT TO CREATE IT FOR THE FIRST-EVER
046900*    RESERVATION.
047000     OPEN EXTEND RESV-FILE.
047100     IF WS-RESV-STATUS = '35'
047200         CLOSE RESV-FILE
047300         OPEN OUTPUT RESV-FILE
047400     END-IF.
047500     IF WS-RESV-STATUS NOT = '00'
047600         DISPLAY 'RESVREG - UNABLE TO OPEN RESVFILE FOR EXTEND'
047700         MOVE 16 TO RETURN-CODE
047800         GOBACK
047900     END-IF.
048000     MOVE WS-NEXT-RESV-ID TO RESV-ID.
048100     MOVE REQ-MEMBER-ID TO RESV-MEMBER-ID.
048200     MOVE REQ-DATE TO RESV-DATE.
048300     MOVE REQ-TIME-ID TO RESV-TIME-ID.
048400     MOVE REQ-THEME-ID TO RESV-THEME-ID.
048500*    RESERVED VERSUS WAITING IS DECIDED PURELY BY WHETHER
048600*    SCAN-RESERVATIONS FOUND THE SLOT ALREADY OCCUPIED.
048700     IF WS-SLOT-OCCUPIED
048800         SET RESV-STATUS-WAITING TO TRUE
048900     ELSE
049000         SET RESV-STATUS-RESERVED TO TRUE
049100     END-IF.
049200     MOVE 'RESV' TO RESV-EYECATCHER.
049300     WRITE RESV-RECORD.
049400     CLOSE RESV-FILE.
049500     ADD 1 TO WS-RESV-WRITTEN-CNT.
049600     MOVE SPACES TO WS-MSG-AREA.
049700     IF WS-SLOT-OCCUPIED
049800         STRING 'RESVREG - RESERVATION ' WS-NEXT-RESV-ID
049900             ' QUEUED WAITING' DELIMITED BY SIZE INTO WS-MSG-AREA
050000     ELSE
050100         STRING 'RESVREG - RESERVATION ' WS-NEXT-RESV-ID
050200             ' CONFIRMED RESERVED' DELIMITED BY SIZE
050300             INTO WS-MSG-AREA
050400     END-IF.
050500     DISPLAY WS-MSG-AREA.
050600 W999.
050700     EXIT.
050800*----------------------------------------------------------------*
050900*  TERMINATE-RUN CLOSES THE REQUEST FILE AND PRINTS THE RUN       *
051000*  TOTALS TO SYSOUT FOR THE OPERATIONS LOG.                       *
051100*----------------------------------------------------------------*
051200 TERMINATE-RUN SECTION.
051300 T010.
051400     CLOSE REQ-FILE.
051500     DISPLAY 'RESVREG - REQUESTS READ    = ' WS-REQ-READ-CNT.
051600     DISPLAY 'RESVREG - RESERVATIONS MADE = ' WS-RESV-WRITTEN-CNT.
051700     DISPLAY 'RESVREG - REQUESTS REJECTED = ' WS-REJECT-CNT.
051800     DISPLAY 'RESVREG - RESERVATION REGISTRATION RUN ENDS'.
051900 T999.
052000     EXIT.

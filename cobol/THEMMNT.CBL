000100******************************************************************
000200*                                                                *
000300*   THEMMNT  --  ESCAPE-ROOM THEME MASTER MAINTENANCE           *
000400*                                                                *
000500*   READS THE THEME-CREATE TRANSACTION FILE (THMTRAN) AND       *
000600*   APPENDS EACH ACCEPTED THEME TO THE THEME MASTER (THEMFILE). *
000700*   A THEME WHOSE NAME, DESCRIPTION OR THUMBNAIL IS BLANK OR    *
000800*   ALL-SPACES IS REJECTED OUTRIGHT -- NO RECORD IS WRITTEN, AND*
000900*   THE TRANSACTION IS LOGGED TO SYSOUT FOR THE DATA-ENTRY       *
001000*   CLERK TO CORRECT AND RESUBMIT.                               *
001100*                                                                *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.  THEMMNT.
001500 AUTHOR.  RLPOWEL.
001600 INSTALLATION.  ESCAPE-ROOM DATA CENTER -- BATCH SECTION.
001700 DATE-WRITTEN.  07/19/89.
001800 DATE-COMPILED.
001900 SECURITY.  CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
002000******************************************************************
002100*                        CHANGE LOG                             *
002200*   ----------------------------------------------------------- *
002300*   1989.07.19  RLP  REQ-4604  ORIGINAL PROGRAM.                 *
002400*   1991.11.09  DKT  REQ-5177  EYECATCHER ADDED TO OUTPUT RECORD.*
002500*   1994.11.30  RLP  REQ-5620  BLANK-FIELD VALIDATION TIGHTENED  *
002600*                    -- A FIELD OF ALL SPACES NOW REJECTS THE    *
002700*                    SAME AS A COMPLETELY MISSING FIELD.  PRIOR  *
002800*                    RELEASE ONLY CHECKED FOR A MISSING FIELD.  *
002900*   1998.09.14  MSW  Y2K-0031  REVIEWED -- NO DATE FIELDS ON     *
003000*                    THE THEME MASTER, NO CHANGE REQUIRED.      *
003100*   2003.02.27  DKT  REQ-6602  REJECT MESSAGE STANDARDIZED TO    *
003200*                    MATCH THE REST OF THE SUITE.                *
003300*   2014.10.08  RLP  REQ-7411  INLINE PARAGRAPH COMMENTARY ADDED  *
003400*                    THROUGHOUT -- AUDIT WANTED THE BLANK-FIELD   *
003500*                    REJECT RULE EXPLAINED NEXT TO V010, NOT      *
003600*                    JUST IN THE 1994.11.30 CHANGE-LOG ENTRY.     *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT THM-TRAN    ASSIGN TO THMTRAN
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-THMTRAN-STATUS.
004800     SELECT THEME-FILE  ASSIGN TO THEMFILE
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-THEME-STATUS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  THM-TRAN
005400     LABEL RECORDS ARE STANDARD
005500     RECORDING MODE IS F.
005600 01  THM-TRAN-RECORD.
005700     05  THM-TRAN-THEME-ID        PIC 9(09).
005800     05  THM-TRAN-NAME            PIC X(50).
005900     05  THM-TRAN-DESC            PIC X(200).
006000     05  THM-TRAN-THUMB           PIC X(200).
006100     05  FILLER                   PIC X(17).
006200 01  THM-TRAN-ALT-VIEW REDEFINES THM-TRAN-RECORD.
006300     05  FILLER                   PIC X(09).
006400     05  THM-TRAN-TEXT-BLOCK      PIC X(450).
006500     05  FILLER                   PIC X(17).
006600 FD  THEME-FILE
006700     LABEL RECORDS ARE STANDARD
006800     RECORDING MODE IS F.
006900     COPY THEMEREC.
007000 WORKING-STORAGE SECTION.
007100 01  WS-FILE-STATUSES.
007200     05  WS-THMTRAN-STATUS        PIC X(02).
007300     05  WS-THEME-STATUS          PIC X(02).
007400     05  FILLER                   PIC X(02).
007500 01  WS-EOF-SWITCHES.
007600     05  WS-THMTRAN-EOF-SW        PIC X(01) VALUE 'N'.
007700         88  WS-THMTRAN-EOF                 VALUE 'Y'.
007800     05  WS-THEME-EOF-SW          PIC X(01) VALUE 'N'.
007900         88  WS-THEME-FILE-EOF              VALUE 'Y'.
008000     05  FILLER                   PIC X(02).
008100 01  WS-VALIDATE-WORK.
008200     05  WS-REJECT-SW             PIC X(01) VALUE 'N'.
008300         88  WS-TRAN-REJECTED               VALUE 'Y'.
008400     05  WS-REJECT-REASON         PIC X(30) VALUE SPACES.
008500     05  WS-HIGHEST-THEME-ID      PIC 9(09) COMP VALUE ZERO.
008600     05  WS-HIGHEST-THEME-BYTES REDEFINES WS-HIGHEST-THEME-ID
008700                                  PIC X(04).
008800     05  WS-NEXT-THEME-ID         PIC 9(09) COMP VALUE ZERO.
008900     05  FILLER                   PIC X(02).
009000 01  WS-RUN-COUNTERS.
009100     05  WS-TRAN-READ-CNT         PIC S9(07) COMP VALUE ZERO.
009200     05  WS-THEME-WRITTEN-CNT     PIC S9(07) COMP VALUE ZERO.
009300     05  WS-REJECT-CNT            PIC S9(07) COMP VALUE ZERO.
009400     05  FILLER                   PIC S9(04) COMP VALUE ZERO.
009500 01  WS-RUN-COUNTERS-BYTES REDEFINES WS-RUN-COUNTERS PIC X(14).
009600 01  WS-MSG-AREA                  PIC X(80) VALUE SPACES.
009700 PROCEDURE DIVISION.
009800*----------------------------------------------------------------*
009900*    ONE THMTRAN RECORD IS ONE CANDIDATE THEME -- THE WHOLE RUN  *
010000*    IS LOAD THE HIGH-WATER THEME-ID, THEN VALIDATE AND WRITE    *
010100*    EACH TRANSACTION ONE AT A TIME.                             *
010200*----------------------------------------------------------------*
010300 PREMIERE SECTION.
010400 P010.
010500     PERFORM INITIALIZE-RUN.
010600     PERFORM PROCESS-TRAN-FILE
010700         UNTIL WS-THMTRAN-EOF.
010800     PERFORM TERMINATE-RUN.
010900     GOBACK.
011000 P999.
011100     EXIT.
011200*----------------------------------------------------------------*
011300*    SCANS THE EXISTING THEME MASTER JUST TO FIND THE HIGHEST    *
011400*    THEME-ID ALREADY ASSIGNED -- A FILE-STATUS 35 (FILE DOES    *
011500*    NOT EXIST) ON THE FIRST OPEN IS NOT AN ERROR, IT JUST MEANS  *
011600*    THIS IS THE FIRST RUN AND THE NEXT ID STARTS AT 1.          *
011700*----------------------------------------------------------------*
011800 INITIALIZE-RUN SECTION.
011900 I010.
012000     DISPLAY 'THEMMNT - THEME MASTER MAINTENANCE RUN BEGINS'.
012100*        EVERY RUN RECOMPUTES THE HIGH-WATER MARK FROM SCRATCH --
012200*        WE DO NOT TRUST A CARRIED-OVER CONTROL RECORD FOR THIS.
012300     MOVE ZERO TO WS-HIGHEST-THEME-ID.
012400     OPEN INPUT THEME-FILE.
012500     IF WS-THEME-STATUS = '35'
012600         GO TO I030
012700     END-IF.
012800     IF WS-THEME-STATUS NOT = '00'
012900         DISPLAY 'THEMMNT - UNABLE TO OPEN THEMFILE FOR SCAN'
013000         MOVE 16 TO RETURN-CODE
013100         GOBACK
013200     END-IF.
013300     PERFORM I020 UNTIL WS-THEME-FILE-EOF.
013400     CLOSE THEME-FILE.
013500 I030.
013600     OPEN INPUT THM-TRAN.
013700     IF WS-THMTRAN-STATUS NOT = '00'
013800         DISPLAY 'THEMMNT - UNABLE TO OPEN THMTRAN'
013900         MOVE 16 TO RETURN-CODE
014000         GOBACK
014100     END-IF.
014200 I999.
014300     EXIT.
014400 I020.
014500     READ THEME-FILE
014600         AT END
014700             SET WS-THEME-FILE-EOF TO TRUE
014800         NOT AT END
014900             IF THEME-ID > WS-HIGHEST-THEME-ID
015000                 MOVE THEME-ID TO WS-HIGHEST-THEME-ID
015100             END-IF
015200     END-READ.
015300*----------------------------------------------------------------*
015400*    DRIVES THE VALIDATE/WRITE LOGIC ONCE PER THMTRAN RECORD.    *
015500*----------------------------------------------------------------*
015600 PROCESS-TRAN-FILE SECTION.
015700 R010.
015800     READ THM-TRAN
015900         AT END
016000             SET WS-THMTRAN-EOF TO TRUE
016100         NOT AT END
016200             ADD 1 TO WS-TRAN-READ-CNT
016300             PERFORM VALIDATE-AND-WRITE-THEME
016400     END-READ.
016500 R999.
016600     EXIT.
016700*----------------------------------------------------------------*
016800*    THE BLANK-FIELD RULE TIGHTENED BY THE 1994.11.30 CHANGE --  *
016900*    NAME, DESC AND THUMB ALL HAVE TO BE NON-BLANK, CHECKED HERE *
017000*    AGAINST SPACES RATHER THAN A MISSING-FIELD TEST, SO A       *
017100*    FIELD OF ALL SPACES REJECTS EXACTLY LIKE ONE LEFT OFF THE   *
017200*    TRANSACTION ENTIRELY.  A REJECTED TRANSACTION NEVER REACHES *
017300*    THE NEXT-ID ASSIGNMENT OR THE WRITE BELOW.                  *
017400*----------------------------------------------------------------*
017500 VALIDATE-AND-WRITE-THEME SECTION.
017600 V010.
017700     MOVE 'N' TO WS-REJECT-SW.
017800     MOVE SPACES TO WS-REJECT-REASON.
017900*        FIRST BLANK FIELD FOUND WINS THE REJECT REASON -- WE DO
018000*        NOT BOTHER LISTING EVERY BLANK FIELD ON ONE TRANSACTION.
018100     EVALUATE TRUE
018200         WHEN THM-TRAN-NAME = SPACES
018300             MOVE 'Y' TO WS-REJECT-SW
018400             MOVE 'THEME-NAME IS BLANK' TO WS-REJECT-REASON
018500         WHEN THM-TRAN-DESC = SPACES
018600             MOVE 'Y' TO WS-REJECT-SW
018700             MOVE 'THEME-DESC IS BLANK' TO WS-REJECT-REASON
018800         WHEN THM-TRAN-THUMB = SPACES
018900             MOVE 'Y' TO WS-REJECT-SW
019000             MOVE 'THEME-THUMB IS BLANK' TO WS-REJECT-REASON
019100     END-EVALUATE.
019200     IF WS-TRAN-REJECTED
019300         ADD 1 TO WS-REJECT-CNT
019400         MOVE SPACES TO WS-MSG-AREA
019500         STRING 'THEMMNT - THEME REJECTED - ' WS-REJECT-REASON
019600             DELIMITED BY SIZE INTO WS-MSG-AREA
019700         DISPLAY WS-MSG-AREA
019800         GO TO V999
019900     END-IF.
020000*        NEXT-ID IS ASSIGNED HERE, NOT READ FROM THE TRANSACTION --
020100*        THMTRAN NEVER CARRIES A THEME-ID, THIS PROGRAM OWNS THE
020200*        WHOLE KEY SPACE.
020300     COMPUTE WS-NEXT-THEME-ID = WS-HIGHEST-THEME-ID + 1.
020400     MOVE WS-NEXT-THEME-ID TO WS-HIGHEST-THEME-ID.
020500*        OPEN EXTEND APPENDS TO AN EXISTING MASTER; THE STATUS-35
020600*        FALLBACK BELOW COVERS THE FIRST-EVER THEME CREATED THIS
020700*        RUN, WHEN THEMFILE WAS NEVER CREATED AT ALL BY I010.
020800     OPEN EXTEND THEME-FILE.
020900     IF WS-THEME-STATUS = '35'
021000         CLOSE THEME-FILE
021100         OPEN OUTPUT THEME-FILE
021200     END-IF.
021300     IF WS-THEME-STATUS NOT = '00'
021400         DISPLAY 'THEMMNT - UNABLE TO OPEN THEMFILE FOR EXTEND'
021500         MOVE 16 TO RETURN-CODE
021600         GOBACK
021700     END-IF.
021800     MOVE 'THEM' TO THEME-EYECATCHER.
021900     MOVE WS-NEXT-THEME-ID TO THEME-ID.
022000     MOVE THM-TRAN-NAME TO THEME-NAME.
022100     MOVE THM-TRAN-DESC TO THEME-DESC.
022200     MOVE THM-TRAN-THUMB TO THEME-THUMB.
022300     WRITE THEME-RECORD.
022400     CLOSE THEME-FILE.
022500     ADD 1 TO WS-THEME-WRITTEN-CNT.
022600     MOVE SPACES TO WS-MSG-AREA.
022700     STRING 'THEMMNT - THEME ' WS-NEXT-THEME-ID ' CREATED'
022800         DELIMITED BY SIZE INTO WS-MSG-AREA.
022900     DISPLAY WS-MSG-AREA.
023000 V999.
023100     EXIT.
023200*----------------------------------------------------------------*
023300*    NOTHING LEFT TO CLOSE BUT THMTRAN -- THEME-FILE IS OPENED   *
023400*    AND CLOSED FRESH INSIDE V010 FOR EACH ACCEPTED THEME.       *
023500*----------------------------------------------------------------*
023600 TERMINATE-RUN SECTION.
023700 T010.
023800     CLOSE THM-TRAN.
023900     DISPLAY 'THEMMNT - TRANSACTIONS READ = ' WS-TRAN-READ-CNT.
024000     DISPLAY 'THEMMNT - THEMES CREATED = ' WS-THEME-WRITTEN-CNT.
024100     DISPLAY 'THEMMNT - TRANSACTIONS REJECTED = ' WS-REJECT-CNT.
024200     DISPLAY 'THEMMNT - THEME MASTER MAINTENANCE RUN ENDS'.
024300 T999.
024400     EXIT.

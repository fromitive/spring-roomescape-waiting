000100******************************************************************
000200*                                                                *
000300*   RESVCWD  --  MEMBER-INITIATED WAITING-RESERVATION CANCEL    *
000400*                                                                *
000500*   READS THE MEMBER CANCEL-REQUEST FILE (MCWFILE) -- EACH       *
000600*   RECORD CARRIES THE RES-ID THE MEMBER WANTS TO DROP PLUS THE *
000700*   REQUESTING MEMBER-ID.  A RESERVATION IS REMOVED ONLY WHEN    *
000800*   (1) IT EXISTS, (2) RES-MEMBER-ID ON FILE MATCHES THE         *
000900*   REQUESTING MEMBER-ID, AND (3) ITS STATUS IS WAITING.  A      *
001000*   RESERVED RESERVATION IS NEVER TOUCHED BY THIS PROGRAM --     *
001100*   THAT PATH BELONGS TO RESVCAN.  NO PROMOTION IS ATTEMPTED     *
001200*   HERE -- REMOVING A WAITING ENTRY NEVER FREES A SLOT.         *
001300*                                                                *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.  RESVCWD.
001700 AUTHOR.  DKTRAN.
001800 INSTALLATION.  ESCAPE-ROOM DATA CENTER -- BATCH SECTION.
001900 DATE-WRITTEN.  11/09/91.
002000 DATE-COMPILED.
002100 SECURITY.  CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
002200******************************************************************
002300*                        CHANGE LOG                             *
002400*   ----------------------------------------------------------- *
002500*   1991.11.09  DKT  REQ-5177  ORIGINAL PROGRAM -- SPLIT OFF     *
002600*                    FROM RESVCAN SO A MEMBER COULD DROP HIS OWN *
002700*                    WAITING ENTRY WITHOUT THE UNGUARDED CANCEL  *
002800*                    PATH'S PROMOTION SIDE EFFECT.               *
002900*   1993.08.17  RLP  REQ-5466  OWNERSHIP CHECK TIGHTENED -- A    *
003000*                    MISMATCHED MEMBER-ID NOW LOGS A NO-OP       *
003100*                    RATHER THAN BEING SILENTLY SKIPPED WITH NO *
003200*                    TRACE ON THE OPERATIONS LOG.                *
003300*   1996.01.22  MSW  REQ-5902  STATUS-WAITING CHECK ADDED -- A   *
003400*                    RESERVED RECORD MATCHING BY ID AND MEMBER   *
003500*                    IS NOW LEFT ALONE RATHER THAN CANCELLED.    *
003600*   1998.09.14  MSW  Y2K-0031  RESV-DATE EXPANDED FROM 9(6)      *
003700*                    YYMMDD TO 9(8) CCYYMMDD -- NO LOGIC CHANGE, *
003800*                    KEY IS RES-ID/MEMBER-ID ONLY IN THIS        *
003900*                    PROGRAM.                                    *
004000*   2003.02.27  DKT  REQ-6602  NO-OP/CANCEL MESSAGES STANDARDIZED*
004100*                    TO MATCH RESVREG AND RESVCAN.               *
004200*   2014.10.08  RLP  REQ-7411  INLINE PARAGRAPH COMMENTARY ADDED  *
004300*                    THROUGHOUT -- AUDIT WANTED THE OWNERSHIP     *
004400*                    GATE IN C025 EXPLAINED NEXT TO THE CODE, NOT *
004500*                    JUST IN THE TOP BANNER.                      *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-370.
005000 OBJECT-COMPUTER.  IBM-370.
005100 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT MCW-FILE    ASSIGN TO MCWFILE
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-MCW-STATUS.
005700     SELECT RESV-FILE   ASSIGN TO RESVFILE
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-RESV-STATUS.
006000     SELECT RESV-OUT    ASSIGN TO RESVOUT
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-RESVOUT-STATUS.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  MCW-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORDING MODE IS F.
006800 01  MCW-RECORD.
006900     05  MCW-RES-ID               PIC 9(09).
007000     05  MCW-MEMBER-ID            PIC 9(09).
007100     05  FILLER                   PIC X(02).
007200 01  MCW-RECORD-BYTES REDEFINES MCW-RECORD PIC X(20).
007300 FD  RESV-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORDING MODE IS F.
007600     COPY RESVREC.
007700 FD  RESV-OUT
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000     COPY RESVREC REPLACING ==RESV-== BY ==RSOU-==.
008100 WORKING-STORAGE SECTION.
008200 01  WS-FILE-STATUSES.
008300     05  WS-MCW-STATUS            PIC X(02).
008400     05  WS-RESV-STATUS           PIC X(02).
008500     05  WS-RESVOUT-STATUS        PIC X(02).
008600     05  FILLER                   PIC X(02).
008700 01  WS-EOF-SWITCHES.
008800     05  WS-MCW-EOF-SW            PIC X(01) VALUE 'N'.
008900         88  WS-MCW-EOF                     VALUE 'Y'.
009000     05  WS-RESV-EOF-SW           PIC X(01) VALUE 'N'.
009100         88  WS-RESV-EOF                    VALUE 'Y'.
009200     05  FILLER                   PIC X(02).
009300 01  WS-RESV-TABLE.
009400     05  WS-RESV-TAB-CNT          PIC S9(05) COMP VALUE ZERO.
009500     05  WS-RESV-TAB-ENTRY OCCURS 20000 TIMES
009600                 INDEXED BY WS-RESV-TAB-IDX.
009700         10  WS-RESV-TAB-ID           PIC 9(09).
009800         10  WS-RESV-TAB-MEMBER       PIC 9(09).
009900         10  WS-RESV-TAB-DATE         PIC 9(08).
010000         10  WS-RESV-TAB-TIME-ID      PIC 9(09).
010100         10  WS-RESV-TAB-THEME-ID     PIC 9(09).
010200         10  WS-RESV-TAB-STATUS       PIC X(01).
010300         10  WS-RESV-TAB-DELETE-SW    PIC X(01) VALUE 'N'.
010400             88  WS-RESV-TAB-DELETED        VALUE 'Y'.
010500         10  FILLER                   PIC X(02).
010600 01  WS-OWNER-CHECK-WORK.
010700     05  WS-TARGET-RES-ID         PIC 9(09) COMP VALUE ZERO.
010800     05  WS-TARGET-MEMBER-ID      PIC 9(09) COMP VALUE ZERO.
010900     05  WS-TARGET-TAB-IDX        PIC S9(05) COMP VALUE ZERO.
011000     05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
011100         88  WS-TARGET-FOUND               VALUE 'Y'.
011200     05  WS-OWNER-OK-SW           PIC X(01) VALUE 'N'.
011300         88  WS-OWNER-OK                    VALUE 'Y'.
011400     05  FILLER                   PIC X(02).
011500 01  WS-OWNER-CHECK-WORK-BYTES REDEFINES WS-OWNER-CHECK-WORK
011600                              PIC X(19).
011700 01  WS-RUN-COUNTERS.
011800     05  WS-MCW-READ-CNT          PIC S9(07) COMP VALUE ZERO.
011900     05  WS-CANCEL-CNT            PIC S9(07) COMP VALUE ZERO.
012000     05  WS-NOOP-CNT              PIC S9(07) COMP VALUE ZERO.
012100     05  FILLER                   PIC S9(04) COMP VALUE ZERO.
012200 01  WS-RUN-COUNTERS-BYTES REDEFINES WS-RUN-COUNTERS PIC X(14).
012300 01  WS-MSG-AREA                  PIC X(80) VALUE SPACES.
012400 PROCEDURE DIVISION.
012500*----------------------------------------------------------------*
012600*    DRIVES THE WHOLE RUN -- LOAD THE RESERVATION MASTER INTO    *
012700*    TABLE, WORK THE MEMBER CANCEL-REQUEST FILE AGAINST IT, THEN *
012800*    SPILL THE TABLE BACK OUT.  UNLIKE RESVCAN THIS PROGRAM      *
012900*    NEVER PROMOTES -- DROPPING A WAITING ENTRY FREES NOTHING.   *
013000*----------------------------------------------------------------*
013100 PREMIERE SECTION.
013200 P010.
013300     PERFORM INITIALIZE-RUN.
013400     PERFORM PROCESS-CANCEL-FILE
013500         UNTIL WS-MCW-EOF.
013600     PERFORM TERMINATE-RUN.
013700     GOBACK.
013800 P999.
013900     EXIT.
014000*----------------------------------------------------------------*
014100*    THE RESERVATION MASTER HAS TO BE FULLY IN TABLE BEFORE THE  *
014200*    FIRST MCWFILE REQUEST IS PROCESSED, SO THE OWNERSHIP CHECK  *
014300*    IN C025 ALWAYS HAS THE WHOLE MASTER TO SEARCH.              *
014400*----------------------------------------------------------------*
014500 INITIALIZE-RUN SECTION.
014600 I010.
014700     DISPLAY 'RESVCWD - OWN-WAITING-CANCEL RUN BEGINS'.
014800     OPEN INPUT RESV-FILE.
014900     IF WS-RESV-STATUS NOT = '00'
015000         DISPLAY 'RESVCWD - UNABLE TO OPEN RESVFILE'
015100         MOVE 16 TO RETURN-CODE
015200         GOBACK
015300     END-IF.
015400     PERFORM I020 UNTIL WS-RESV-EOF.
015500     CLOSE RESV-FILE.
015600     OPEN INPUT MCW-FILE.
015700     IF WS-MCW-STATUS NOT = '00'
015800         DISPLAY 'RESVCWD - UNABLE TO OPEN MCWFILE'
015900         MOVE 16 TO RETURN-CODE
016000         GOBACK
016100     END-IF.
016200 I999.
016300     EXIT.
016400 I020.
016500     READ RESV-FILE
016600         AT END
016700             SET WS-RESV-EOF TO TRUE
016800         NOT AT END
016900             ADD 1 TO WS-RESV-TAB-CNT
017000             SET WS-RESV-TAB-IDX TO WS-RESV-TAB-CNT
017100             MOVE RESV-ID TO WS-RESV-TAB-ID (WS-RESV-TAB-IDX)
017200             MOVE RESV-MEMBER-ID TO
017300                 WS-RESV-TAB-MEMBER (WS-RESV-TAB-IDX)
017400             MOVE RESV-DATE TO WS-RESV-TAB-DATE (WS-RESV-TAB-IDX)
017500             MOVE RESV-TIME-ID TO
017600                 WS-RESV-TAB-TIME-ID (WS-RESV-TAB-IDX)
017700             MOVE RESV-THEME-ID TO
017800                 WS-RESV-TAB-THEME-ID (WS-RESV-TAB-IDX)
017900             MOVE RESV-STATUS TO
018000                 WS-RESV-TAB-STATUS (WS-RESV-TAB-IDX)
018100     END-READ.
018200*----------------------------------------------------------------*
018300*    ONE MCWFILE RECORD IS ONE MEMBER-INITIATED DROP REQUEST --  *
018400*    CARRIES BOTH THE RES-ID AND THE REQUESTING MEMBER-ID.       *
018500*----------------------------------------------------------------*
018600 PROCESS-CANCEL-FILE SECTION.
018700 C010.
018800     READ MCW-FILE
018900         AT END
019000             SET WS-MCW-EOF TO TRUE
019100         NOT AT END
019200             ADD 1 TO WS-MCW-READ-CNT
019300             MOVE MCW-RES-ID TO WS-TARGET-RES-ID
019400             MOVE MCW-MEMBER-ID TO WS-TARGET-MEMBER-ID
019500             PERFORM CANCEL-OWN-WAITING
019600     END-READ.
019700 C999.
019800     EXIT.
019900*----------------------------------------------------------------*
020000*    THREE GATES HAVE TO PASS BEFORE ANYTHING IS CANCELLED --    *
020100*    THE RESERVATION HAS TO EXIST, THE REQUESTING MEMBER HAS TO  *
020200*    OWN IT (CHECKED IN C025 BELOW), AND IT HAS TO STILL BE      *
020300*    WAITING.  A RESERVED ROW A MEMBER OWNS IS LEFT ALONE --     *
020400*    THAT CANCEL PATH BELONGS TO RESVCAN, NOT HERE.              *
020500*----------------------------------------------------------------*
020600 CANCEL-OWN-WAITING SECTION.
020700*        RESET THE SEARCH SWITCHES BEFORE EVERY REQUEST -- BOTH
020800*        ARE REUSED FROM THE PRIOR ITERATION OF C010.
020900 C020.
021000     SET WS-FOUND-SW TO 'N'.
021100     SET WS-OWNER-OK-SW TO 'N'.
021200     MOVE ZERO TO WS-TARGET-TAB-IDX.
021300     PERFORM C025 VARYING WS-RESV-TAB-IDX FROM 1 BY 1
021400             UNTIL WS-RESV-TAB-IDX > WS-RESV-TAB-CNT.
021500*        EITHER GATE FAILING IS THE SAME NO-OP FROM THE
021600*        REQUESTING MEMBERS POINT OF VIEW -- WE DO NOT TELL
021700*        THEM WHETHER THE RES-ID WAS WRONG OR THE OWNERSHIP WAS.
021800     IF NOT WS-TARGET-FOUND OR NOT WS-OWNER-OK
021900         ADD 1 TO WS-NOOP-CNT
022000         DISPLAY 'RESVCWD - NO-OP - NOT FOUND OR NOT OWNED BY '
022100             'REQUESTING MEMBER'
022200         GO TO C999-LOCAL
022300     END-IF.
022400*        OWNED AND FOUND BUT ALREADY RESERVED -- LEAVE IT ALONE,
022500*        THIS IS RESVCANS JOB NOT OURS.
022600     IF WS-RESV-TAB-STATUS (WS-TARGET-TAB-IDX) NOT = 'W'
022700         ADD 1 TO WS-NOOP-CNT
022800         DISPLAY 'RESVCWD - NO-OP - RESERVATION IS NOT WAITING'
022900         GO TO C999-LOCAL
023000     END-IF.
023100     SET WS-RESV-TAB-DELETED (WS-TARGET-TAB-IDX) TO TRUE.
023200     ADD 1 TO WS-CANCEL-CNT.
023300     MOVE SPACES TO WS-MSG-AREA.
023400     STRING 'RESVCWD - WAITING RESERVATION ' WS-TARGET-RES-ID
023500         ' CANCELLED BY OWNER' DELIMITED BY SIZE INTO WS-MSG-AREA.
023600     DISPLAY WS-MSG-AREA.
023700 C999-LOCAL.
023800     EXIT.
023900*----------------------------------------------------------------*
024000*    SPILLS THE UPDATED TABLE TO RESVOUT AND PRINTS THE RUN      *
024100*    TOTALS FOR THE OPERATIONS LOG.                              *
024200*----------------------------------------------------------------*
024300 TERMINATE-RUN SECTION.
024400 T010.
024500     CLOSE MCW-FILE.
024600     PERFORM REWRITE-RESERVATION-MASTER.
024700     DISPLAY 'RESVCWD - CANCEL REQUESTS READ = ' WS-MCW-READ-CNT.
024800     DISPLAY 'RESVCWD - WAITING RESERVATIONS CANCELLED = '
024900         WS-CANCEL-CNT.
025000     DISPLAY 'RESVCWD - NO-OP REQUESTS = ' WS-NOOP-CNT.
025100     DISPLAY 'RESVCWD - OWN-WAITING-CANCEL RUN ENDS'.
025200 T999.
025300     EXIT.
025400*----------------------------------------------------------------*
025500*    ONE OUTPUT RECORD PER SURVIVING TABLE ENTRY -- ANY ROW       *
025600*    MARKED DELETED BY C020 IS DROPPED RATHER THAN WRITTEN.      *
025700*----------------------------------------------------------------*
025800 REWRITE-RESERVATION-MASTER SECTION.
025900 M010.
026000*        RESVOUT IS REPLACED WHOLESALE EACH RUN, NEVER APPENDED.
026100     OPEN OUTPUT RESV-OUT.
026200     IF WS-RESVOUT-STATUS NOT = '00'
026300         DISPLAY 'RESVCWD - UNABLE TO OPEN RESVOUT'
026400         MOVE 16 TO RETURN-CODE
026500         GOBACK
026600     END-IF.
026700     PERFORM M015 VARYING WS-RESV-TAB-IDX FROM 1 BY 1
026800             UNTIL WS-RESV-TAB-IDX > WS-RESV-TAB-CNT.
026900     CLOSE RESV-OUT.
027000 M999.
027100     EXIT.
027200*----------------------------------------------------------------*
027300*    C025 IS THE ONLY TABLE-SEARCH PARAGRAPH IN THIS PROGRAM --   *
027400*    NO PROMOTION SCAN IS NEEDED SINCE A WAITING CANCEL NEVER     *
027500*    FREES A SLOT FOR ANOTHER WAITING RESERVATION.               *
027600*----------------------------------------------------------------*
027700 TABLE-SCAN-PARAGRAPHS SECTION.
027800*        C025 IS THE OWNERSHIP CHECK THE 2014.10.08 REQ-7411
027900*        AUDIT FOUND UNDOCUMENTED -- A MATCH ON RES-ID ALONE SETS
028000*        WS-TARGET-FOUND, BUT WS-OWNER-OK ONLY TURNS ON WHEN THE
028100*        TABLE ENTRYS RESV-MEMBER-ID ALSO MATCHES THE REQUESTING
028200*        MEMBER-ID -- A FOUND RESERVATION OWNED BY SOMEBODY ELSE
028300*        IS TREATED THE SAME AS NOT FOUND AT ALL BY C020 ABOVE.
028400 C025.
028500     IF WS-RESV-TAB-ID (WS-RESV-TAB-IDX) = WS-TARGET-RES-ID
028600         AND NOT WS-RESV-TAB-DELETED (WS-RESV-TAB-IDX)
028700         SET WS-TARGET-FOUND TO TRUE
028800         SET WS-TARGET-TAB-IDX TO WS-RESV-TAB-IDX
028900         IF WS-RESV-TAB-MEMBER (WS-RESV-TAB-IDX) =
029000             WS-TARGET-MEMBER-ID
029100             SET WS-OWNER-OK TO TRUE
029200         END-IF
029300     END-IF.
029400 C025-EXIT.
029500     EXIT.
029600 M015.
029700     IF NOT WS-RESV-TAB-DELETED (WS-RESV-TAB-IDX)
029800         MOVE SPACES TO RSOU-RECORD
029900         MOVE 'RESV' TO RSOU-EYECATCHER
030000         MOVE WS-RESV-TAB-ID (WS-RESV-TAB-IDX) TO RSOU-ID
030100         MOVE WS-RESV-TAB-MEMBER (WS-RESV-TAB-IDX) TO
030200             RSOU-MEMBER-ID
030300         MOVE WS-RESV-TAB-DATE (WS-RESV-TAB-IDX) TO
030400             RSOU-DATE
030500         MOVE WS-RESV-TAB-TIME-ID (WS-RESV-TAB-IDX) TO
030600             RSOU-TIME-ID
030700         MOVE WS-RESV-TAB-THEME-ID (WS-RESV-TAB-IDX) TO
030800             RSOU-THEME-ID
030900         MOVE WS-RESV-TAB-STATUS (WS-RESV-TAB-IDX) TO
031000             RSOU-STATUS
031100         WRITE RSOU-RECORD
031200     END-IF.
031300 M015-EXIT.
031400     EXIT.
